000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.    TIRANL06.                                           
000120       AUTHOR.        T L KOVACH.                                         
000130       INSTALLATION.  LASSA TIRE IMPORT - DATA PROCESSING.                
000140       DATE-WRITTEN.  11/02/92.                                           
000150       DATE-COMPILED.                                                     
000160       SECURITY.      COMPANY CONFIDENTIAL - PRICING DESK USE.            
000170                                                                          
000180      **********************************************************          
000190      * TIRANL06 - COMPETITOR OPPORTUNITY ANALYSIS                        
000200      *                                                                   
000210      * FOR EVERY PRODUCT ON THE MASTER, LOOKS AT ALL THE                 
000220      * COMPETITOR OFFERS WE HAVE ON FILE AND WORKS OUT WHETHER           
000230      * WE CAN BEAT THE CHEAPEST ONE AND STILL TURN A PROFIT.             
000240      * THE OFFERS FILE IS SMALL ENOUGH TO HOLD IN A TABLE SO WE          
000250      * DO NOT HAVE TO KEEP IT IN LOCK STEP WITH THE MASTER.              
000260      **********************************************************          
000270      *                                                                   
000280      *    CHANGE LOG                                                     
000290      *    ----------                                                     
000300      *    11/02/92  TLK  ORIGINAL CODED.  RC-1481.                       
000310      *    03/15/95  RWH  BEST-OFFER TIE RULE CHANGED TO FIRST-           
000320      *                   READ-WINS PER PRICING DESK. RC-1765.            
000330      *    01/09/98  JV   CURRENCY MISMATCH GUARD ADDED - WE WERE         
000340      *                   COMPARING USD COST TO FOREIGN OFFERS.           
000350      *                   RC-1960.                                        
000360      *    12/01/98  JV   Y2K REMEDIATION - WS-CD-YY WINDOWED THE         
000370      *                   SAME AS THE OTHER ANALYSIS PROGRAMS.            
000380      *                   RC-2005.                                        
000390      *    06/14/01  PDN  CONTAINER UNITS (20/40 FT) ADDED TO THE         
000400      *                   DETAIL LINE.  RC-2150.                          
000410      *    09/20/02  LMS  CBM NOW AUTO-ESTIMATED FROM SIZE STRING         
000420      *                   WHEN THE MASTER RECORD CARRIES ZERO.            
000430      *                   RC-2210.                                        
000440      **********************************************************          
000450                                                                          
000460       ENVIRONMENT DIVISION.                                              
000470       CONFIGURATION SECTION.                                             
000480       SOURCE-COMPUTER. IBM-370.                                          
000490       OBJECT-COMPUTER. IBM-370.                                          
000500       SPECIAL-NAMES.                                                     
000510           C01 IS TOP-OF-FORM                                             
000520           CLASS DIGIT-CHARS IS "0" THRU "9".                             
000530                                                                          
000540       INPUT-OUTPUT SECTION.                                              
000550       FILE-CONTROL.                                                      
000560                                                                          
000570       SELECT PRODUCT-MASTER                                              
000580                ASSIGN TO PRODMAST                                        
000590                ORGANIZATION IS LINE SEQUENTIAL.                          
000600                                                                          
000610       SELECT COMPETITOR-FILE                                             
000620                ASSIGN TO COMPFILE                                        
000630                ORGANIZATION IS LINE SEQUENTIAL.                          
000640                                                                          
000650       SELECT ANALYSIS-REPORT                                             
000660                ASSIGN TO ANALRPT                                         
000670                ORGANIZATION IS RECORD SEQUENTIAL.                        
000680                                                                          
000690       DATA DIVISION.                                                     
000700       FILE SECTION.                                                      
000710                                                                          
000720       FD  PRODUCT-MASTER                                                 
000730           LABEL RECORD IS STANDARD                                       
000740           RECORD CONTAINS 160 CHARACTERS                                 
000750           DATA RECORD IS M-REC.                                          
000760                                                                          
000770       01  M-REC.                                                         
000780           05  M-PROD-ID          PIC 9(6).                               
000790           05  M-BRAND            PIC X(20).                              
000800           05  M-MODEL-NAME       PIC X(20).                              
000810           05  M-SIZE-STRING      PIC X(15).                              
000820           05  M-SEGMENT          PIC X(3).                               
000830           05  M-CATEGORY         PIC X(20).                              
000840           05  M-RADIAL-OR-BIAS   PIC X(6).                               
000850           05  M-LOAD-INDEX       PIC X(5).                               
000860           05  M-SPEED-RATING     PIC X(2).                               
000870           05  M-PLY-RATING       PIC X(6).                               
000880           05  M-CURRENCY         PIC X(3).                               
000890           05  M-EXW-PRICE        PIC S9(7)V99.                           
000900           05  M-PACKING-COST     PIC S9(5)V99.                           
000910           05  M-TIRE-WEIGHT-KG   PIC S9(4)V99.                           
000920           05  M-TIRE-CBM         PIC S9(2)V999.                          
000930           05  M-DUTY-PERCENT     PIC S9(3)V99.                           
000940           05  M-SOURCE-COUNTRY   PIC X(20).                              
000950           05  FILLER             PIC X(02).                              
000960                                                                          
000970       01  M-REC-CHECK REDEFINES M-REC.                                   
000980           05  MC-PROD-ID         PIC 9(6).                               
000990           05  FILLER             PIC X(154).                             
001000                                                                          
001010       FD  COMPETITOR-FILE                                                
001020           LABEL RECORD IS STANDARD                                       
001030           RECORD CONTAINS 160 CHARACTERS                                 
001040           DATA RECORD IS CP-REC.                                         
001050                                                                          
001060       01  CP-REC.                                                        
001070           05  CP-COMP-ID         PIC 9(6).                               
001080           05  CP-PROD-ID         PIC 9(6).                               
001090           05  CP-SOURCE-NAME     PIC X(20).                              
001100           05  CP-REGION          PIC X(15).                              
001110           05  CP-COMP-BRAND      PIC X(20).                              
001120           05  CP-COMP-MODEL      PIC X(30).                              
001130           05  CP-COMP-SIZE       PIC X(15).                              
001140           05  CP-SELLING-PRICE   PIC S9(7)V99.                           
001150           05  CP-CURRENCY        PIC X(3).                               
001160           05  CP-IN-STOCK        PIC X(1).                               
001170           05  CP-NOTES           PIC X(30).                              
001180           05  FILLER             PIC X(05).                              
001190                                                                          
001200       FD  ANALYSIS-REPORT                                                
001210           LABEL RECORD IS OMITTED                                        
001220           RECORD CONTAINS 132 CHARACTERS                                 
001230           LINAGE IS 60 WITH FOOTING AT 55                                
001240           DATA RECORD IS PRTLINE.                                        
001250                                                                          
001260       01  PRTLINE                PIC X(132).                             
001270                                                                          
001280       WORKING-STORAGE SECTION.                                           
001290                                                                          
001300       77  C-PRODUCT-CTR      PIC S9(5)  COMP  VALUE ZERO.                
001310       77  C-OFFERS-TOTAL     PIC S9(7)  COMP  VALUE ZERO.                
001320       77  C-PROFITABLE-CTR   PIC S9(5)  COMP  VALUE ZERO.                
001330       77  C-PCTR             PIC S99    COMP  VALUE ZERO.                
001340       77  WS-OFFER-ROWS      PIC S9(4)  COMP  VALUE ZERO.                
001350       77  WS-TBL-SUB         PIC S9(4)  COMP  VALUE ZERO.                
001360       77  WS-OFFERS-COUNT    PIC S9(3)  COMP  VALUE ZERO.                
001370       77  WS-SUB             PIC S9(3)  COMP  VALUE ZERO.                
001380       77  WS-SLASH-POS       PIC S9(3)  COMP  VALUE ZERO.                
001390       77  WS-DASH-POS        PIC S9(3)  COMP  VALUE ZERO.                
001400       77  WS-R-POS           PIC S9(3)  COMP  VALUE ZERO.                
001410       77  WS-WHOLE-NUM       PIC S9(3)  COMP  VALUE ZERO.                
001420       77  WS-FRAC-DIGIT      PIC S9     COMP  VALUE ZERO.                
001430       77  MORE-RECS          PIC XXX          VALUE "YES".               
001440       77  MORE-OFFERS        PIC XXX          VALUE "YES".               
001450                                                                          
001460       01  WS-CHAR-AREA.                                                  
001470           05  WS-CHAR           PIC X.                                   
001480           05  WS-DIGIT          PIC 9.                                   
001490                                                                          
001500       01  WS-SIZE-AREA.                                                  
001510           05  WS-SIZE-NORM      PIC X(15).                               
001520                                                                          
001530       01  WS-SIZE-AREA-X REDEFINES WS-SIZE-AREA.                         
001540           05  WS-SIZE-BYTE      PIC X  OCCURS 15 TIMES.                  
001550                                                                          
001560       01  GEOMETRY-AREA.                                                 
001570           05  GEO-VALID             PIC X       VALUE "N".               
001580           05  WS-SECTION-WIDTH-MM  PIC 9(4)V9   VALUE ZERO.              
001590           05  WS-ASPECT-PCT        PIC 9(3)V99  VALUE ZERO.              
001600           05  WS-RIM-INCH          PIC 9(2)     VALUE ZERO.              
001610           05  WS-RIM-MM            PIC 9(4)V9   VALUE ZERO.              
001620           05  WS-SIDEWALL-MM       PIC 9(4)V9   VALUE ZERO.              
001630           05  WS-OVERALL-DIAM-MM   PIC 9(5)V9   VALUE ZERO.              
001640           05  WS-CBM-RESULT        PIC 9(2)V999 VALUE ZERO.              
001650           05  FILLER               PIC X(05).                            
001660                                                                          
001670       01  GEOMETRY-AREA-EDIT REDEFINES GEOMETRY-AREA.                    
001680           05  E-GEO-VALID          PIC X.                                
001690           05  E-SECTION-WIDTH-MM   PIC 9(4)V9.                           
001700           05  E-ASPECT-PCT         PIC 9(3)V99.                          
001710           05  E-RIM-INCH           PIC 9(2).                             
001720           05  E-RIM-MM             PIC 9(4)V9.                           
001730           05  E-SIDEWALL-MM        PIC 9(4)V9.                           
001740           05  E-OVERALL-DIAM-MM    PIC 9(5)V9.                           
001750           05  E-CBM-RESULT         PIC 9(2)V999.                         
001760           05  FILLER               PIC X(05).                            
001770                                                                          
001780       01  OFFER-TABLE.                                                   
001790           05  OFFER-ENTRY OCCURS 500 TIMES                               
001800                    INDEXED BY OFFER-IX.                                  
001810               10  OT-PROD-ID        PIC 9(6).                            
001820               10  OT-SOURCE-NAME    PIC X(20).                           
001830               10  OT-COMP-BRAND     PIC X(20).                           
001840               10  OT-SELLING-PRICE  PIC S9(7)V99.                        
001850               10  OT-CURRENCY       PIC X(3).                            
001860               10  OT-IN-STOCK       PIC X(1).                            
001870                                                                          
001880       01  WS-BEST-AREA.                                                  
001890           05  WS-BEST-FOUND     PIC X          VALUE "N".                
001900           05  WS-BEST-PRICE     PIC S9(7)V99   VALUE ZERO.               
001910           05  WS-BEST-NAME      PIC X(20)      VALUE SPACES.             
001920           05  WS-BEST-CURRENCY  PIC X(3)       VALUE SPACES.             
001930           05  WS-ANY-IN-STOCK   PIC X          VALUE "N".                
001940           05  FILLER            PIC X(05).                               
001950                                                                          
001960       01  WS-CALC-AREA.                                                  
001970           05  WS-PRODUCT-CURRENCY   PIC X(3)      VALUE SPACES.          
001980           05  WS-FACTORY-COST       PIC S9(7)V99  VALUE ZERO.            
001990           05  WS-PROFIT             PIC S9(7)V99  VALUE ZERO.            
002000           05  WS-PROFIT-VALID       PIC X         VALUE "N".             
002010           05  WS-MARGIN-PCT         PIC S9(3)V99  VALUE ZERO.            
002020           05  WS-CBM                PIC 9(2)V999  VALUE ZERO.            
002030           05  WS-UNITS-20           PIC 9(5)      VALUE ZERO.            
002040           05  WS-UNITS-40           PIC 9(5)      VALUE ZERO.            
002050           05  FILLER                PIC X(05).                           
002060                                                                          
002070       01  WS-CURRENT-DATE          PIC 9(6)     VALUE ZERO.              
002080                                                                          
002090       01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.                   
002100           05  WS-CD-YY             PIC 99.                               
002110           05  WS-CD-MM             PIC 99.                               
002120           05  WS-CD-DD             PIC 99.                               
002130                                                                          
002140       01  COMPANY-TITLE.                                                 
002150           05  FILLER          PIC X(6)  VALUE "DATE:".                   
002160           05  O-MONTH         PIC 99.                                    
002170           05  FILLER          PIC X     VALUE "/".                       
002180           05  O-DAY           PIC 99.                                    
002190           05  FILLER          PIC X     VALUE "/".                       
002200           05  O-YEAR          PIC 99.                                    
002210           05  FILLER          PIC X(28) VALUE SPACES.                    
002220           05  FILLER          PIC X(32) VALUE                            
002230               "LASSA OPPORTUNITY ANALYSIS".                              
002240           05  FILLER          PIC X(42) VALUE SPACES.                    
002250           05  FILLER          PIC X(6)  VALUE "PAGE:".                   
002260           05  O-PCTR          PIC Z9.                                    
002270                                                                          
002280       01  COLUMN-HEADING-1.                                              
002290           05  FILLER          PIC X(3)  VALUE SPACES.                    
002300           05  FILLER          PIC X(5)  VALUE "BRAND".                   
002310           05  FILLER          PIC X(18) VALUE SPACES.                    
002320           05  FILLER          PIC X(4)  VALUE "SIZE".                    
002330           05  FILLER          PIC X(9)  VALUE SPACES.                    
002340           05  FILLER          PIC X(3)  VALUE "OFR".                     
002350           05  FILLER          PIC X(3)  VALUE SPACES.                    
002360           05  FILLER          PIC X(4)  VALUE "BEST".                    
002370           05  FILLER          PIC X(13) VALUE SPACES.                    
002380           05  FILLER          PIC X(4)  VALUE "BEST".                    
002390           05  FILLER          PIC X(6)  VALUE SPACES.                    
002400           05  FILLER          PIC X(7)  VALUE "FACTORY".                 
002410           05  FILLER          PIC X(5)  VALUE SPACES.                    
002420           05  FILLER          PIC X(6)  VALUE "PROFIT".                  
002430           05  FILLER          PIC X(3)  VALUE SPACES.                    
002440           05  FILLER          PIC X(3)  VALUE "MGN".                     
002450           05  FILLER          PIC X(2)  VALUE SPACES.                    
002460           05  FILLER          PIC X(2)  VALUE "IS".                      
002470           05  FILLER          PIC X(2)  VALUE SPACES.                    
002480           05  FILLER          PIC X(3)  VALUE "CBM".                     
002490           05  FILLER          PIC X(2)  VALUE SPACES.                    
002500           05  FILLER          PIC X(3)  VALUE "20F".                     
002510           05  FILLER          PIC X(2)  VALUE SPACES.                    
002520           05  FILLER          PIC X(3)  VALUE "40F".                     
002530                                                                          
002540       01  COLUMN-HEADING-2.                                              
002550           05  FILLER          PIC X(28) VALUE SPACES.                    
002560           05  FILLER          PIC X(3)  VALUE "CNT".                     
002570           05  FILLER          PIC X(5)  VALUE SPACES.                    
002580           05  FILLER          PIC X(4)  VALUE "NAME".                    
002590           05  FILLER          PIC X(6)  VALUE SPACES.                    
002600           05  FILLER          PIC X(5)  VALUE "PRICE".                   
002610           05  FILLER          PIC X(6)  VALUE SPACES.                    
002620           05  FILLER          PIC X(4)  VALUE "COST".                    
002630           05  FILLER          PIC X(5)  VALUE SPACES.                    
002640           05  FILLER          PIC X(5)  VALUE "/TIRE".                   
002650           05  FILLER          PIC X(2)  VALUE SPACES.                    
002660           05  FILLER          PIC X(3)  VALUE "PCT".                     
002670           05  FILLER          PIC X(44) VALUE SPACES.                    
002680                                                                          
002690       01  DETAIL-LINE.                                                   
002700           05  FILLER          PIC X(1)       VALUE SPACES.               
002710           05  O-BRAND          PIC X(20).                                
002720           05  FILLER          PIC X(1)       VALUE SPACES.               
002730           05  O-SIZE           PIC X(15).                                
002740           05  FILLER          PIC X(1)       VALUE SPACES.               
002750           05  O-OFFERS-COUNT   PIC ZZ9.                                  
002760           05  FILLER          PIC X(1)       VALUE SPACES.               
002770           05  O-BEST-NAME      PIC X(16).                                
002780           05  FILLER          PIC X(1)       VALUE SPACES.               
002790           05  O-BEST-PRICE     PIC $$,$$9.99.                            
002800           05  FILLER          PIC X(1)       VALUE SPACES.               
002810           05  O-FACTORY-COST   PIC $$,$$9.99.                            
002820           05  FILLER          PIC X(1)       VALUE SPACES.               
002830           05  O-PROFIT         PIC -ZZ,ZZ9.99.                           
002840           05  FILLER          PIC X(1)       VALUE SPACES.               
002850           05  O-MARGIN-PCT     PIC -ZZ9.99.                              
002860           05  FILLER          PIC X(1)       VALUE SPACES.               
002870           05  O-ANY-IN-STOCK   PIC X.                                    
002880           05  FILLER          PIC X(1)       VALUE SPACES.               
002890           05  O-CBM            PIC Z9.999.                               
002900           05  FILLER          PIC X(1)       VALUE SPACES.               
002910           05  O-UNITS-20       PIC ZZZZ9.                                
002920           05  FILLER          PIC X(1)       VALUE SPACES.               
002930           05  O-UNITS-40       PIC ZZZZ9.                                
002940           05  FILLER          PIC X(8)       VALUE SPACES.               
002950                                                                          
002960       01  GRANDTOTAL-LINE.                                               
002970           05  FILLER         PIC X(16)  VALUE "TOTAL PRODUCTS:".         
002980           05  O-PRODUCT-CTR    PIC ZZ,ZZ9.                               
002990           05  FILLER           PIC X(4)    VALUE SPACES.                 
003000           05  FILLER           PIC X(14)   VALUE "TOTAL OFFERS:".        
003010           05  O-OFFERS-TOTAL   PIC ZZZ,ZZ9.                              
003020           05  FILLER           PIC X(4)    VALUE SPACES.                 
003030           05  FILLER           PIC X(11)   VALUE "PROFITABLE:".          
003040           05  O-PROFITABLE-CTR PIC ZZ,ZZ9.                               
003050           05  FILLER           PIC X(62)   VALUE SPACES.                 
003060                                                                          
003070                                                                          
003080       PROCEDURE DIVISION.                                                
003090                                                                          
003100       0000-TIRANL06.                                                     
003110           PERFORM 1000-INIT.                                             
003120           PERFORM 2000-MAINLINE                                          
003130               UNTIL MORE-RECS = "NO".                                    
003140           PERFORM 3000-CLOSING.                                          
003150           STOP RUN.                                                      
003160                                                                          
003170                                                                          
003180       1000-INIT.                                                         
003190           ACCEPT WS-CURRENT-DATE FROM DATE.                              
003200           MOVE WS-CD-MM TO O-MONTH.                                      
003210           MOVE WS-CD-DD TO O-DAY.                                        
003220           MOVE WS-CD-YY TO O-YEAR.                                       
003230                                                                          
003240           OPEN INPUT PRODUCT-MASTER.                                     
003250           OPEN INPUT COMPETITOR-FILE.                                    
003260           OPEN OUTPUT ANALYSIS-REPORT.                                   
003270                                                                          
003280      *    RC-1481 - THE OFFERS FILE IS LOADED ONCE INTO A TABLE          
003290      *    SO EACH PRODUCT CAN SCAN IT WITHOUT A MATCHED READ.            
003300           PERFORM 1100-LOAD-OFFERS THRU 1100-EXIT                        
003310               UNTIL MORE-OFFERS = "NO" OR WS-OFFER-ROWS = 500.           
003320           CLOSE COMPETITOR-FILE.                                         
003330                                                                          
003340           PERFORM 9900-HEADING.                                          
003350           PERFORM 9000-READ.                                             
003360                                                                          
003370                                                                          
003380       1100-LOAD-OFFERS.                                                  
003390           READ COMPETITOR-FILE                                           
003400               AT END                                                     
003410                   MOVE "NO" TO MORE-OFFERS                               
003420                   GO TO 1100-EXIT                                        
003430           END-READ.                                                      
003440                                                                          
003450           ADD 1 TO WS-OFFER-ROWS.                                        
003460           MOVE CP-PROD-ID TO OT-PROD-ID(WS-OFFER-ROWS).                  
003470           MOVE CP-SOURCE-NAME TO OT-SOURCE-NAME(WS-OFFER-ROWS).          
003480           MOVE CP-COMP-BRAND TO OT-COMP-BRAND(WS-OFFER-ROWS).            
003490           MOVE CP-SELLING-PRICE                                          
003500               TO OT-SELLING-PRICE(WS-OFFER-ROWS).                        
003510           MOVE CP-CURRENCY TO OT-CURRENCY(WS-OFFER-ROWS).                
003520           MOVE CP-IN-STOCK TO OT-IN-STOCK(WS-OFFER-ROWS).                
003530       1100-EXIT.                                                         
003540           EXIT.                                                          
003550                                                                          
003560                                                                          
003570       2000-MAINLINE.                                                     
003580           PERFORM 2100-READ-OFFERS THRU 2100-EXIT.                       
003590           PERFORM 2200-CALC-FACTORY-COST.                                
003600           PERFORM 2300-CALC-PROFIT-MARGIN.                               
003610           PERFORM 2400-CALC-CBM-UNITS.                                   
003620           PERFORM 2500-OUTPUT.                                           
003630           PERFORM 9000-READ.                                             
003640                                                                          
003650                                                                          
003660       2100-READ-OFFERS.                                                  
003670           MOVE "N" TO WS-BEST-FOUND.                                     
003680           MOVE "N" TO WS-ANY-IN-STOCK.                                   
003690           MOVE ZERO TO WS-BEST-PRICE WS-OFFERS-COUNT.                    
003700           MOVE SPACES TO WS-BEST-NAME WS-BEST-CURRENCY.                  
003710                                                                          
003720           PERFORM 2110-SCAN-ONE-OFFER THRU 2110-EXIT                     
003730               VARYING WS-TBL-SUB FROM 1 BY 1                             
003740                   UNTIL WS-TBL-SUB > WS-OFFER-ROWS.                      
003750       2100-EXIT.                                                         
003760           EXIT.                                                          
003770                                                                          
003780                                                                          
003790       2110-SCAN-ONE-OFFER.                                               
003800           IF OT-PROD-ID(WS-TBL-SUB) NOT = M-PROD-ID                      
003810               GO TO 2110-EXIT                                            
003820           END-IF.                                                        
003830           IF OT-SELLING-PRICE(WS-TBL-SUB) NOT > ZERO                     
003840               GO TO 2110-EXIT                                            
003850           END-IF.                                                        
003860                                                                          
003870           ADD 1 TO WS-OFFERS-COUNT.                                      
003880                                                                          
003890      *    RC-1765 - FIRST READ WINS ON A TIE, SO WE ONLY REPLACE         
003900      *    THE BEST OFFER ON A STRICTLY LOWER PRICE.                      
003910           IF WS-BEST-FOUND = "N"                                         
003920               OR OT-SELLING-PRICE(WS-TBL-SUB) < WS-BEST-PRICE            
003930               MOVE "Y" TO WS-BEST-FOUND                                  
003940               MOVE OT-SELLING-PRICE(WS-TBL-SUB) TO WS-BEST-PRICE         
003950               MOVE OT-CURRENCY(WS-TBL-SUB) TO WS-BEST-CURRENCY           
003960               IF OT-COMP-BRAND(WS-TBL-SUB) NOT = SPACES                  
003970                   MOVE OT-COMP-BRAND(WS-TBL-SUB) TO WS-BEST-NAME         
003980               ELSE                                                       
003990                   MOVE OT-SOURCE-NAME(WS-TBL-SUB) TO WS-BEST-NAME        
004000               END-IF                                                     
004010           END-IF.                                                        
004020                                                                          
004030           IF OT-IN-STOCK(WS-TBL-SUB) = "Y"                               
004040               MOVE "Y" TO WS-ANY-IN-STOCK                                
004050           END-IF.                                                        
004060       2110-EXIT.                                                         
004070           EXIT.                                                          
004080                                                                          
004090                                                                          
004100       2200-CALC-FACTORY-COST.                                            
004110           COMPUTE WS-FACTORY-COST = M-EXW-PRICE + M-PACKING-COST.        
004120                                                                          
004130           MOVE M-CURRENCY TO WS-PRODUCT-CURRENCY.                        
004140           IF WS-PRODUCT-CURRENCY = SPACES                                
004150               MOVE "USD" TO WS-PRODUCT-CURRENCY                          
004160           END-IF.                                                        
004170                                                                          
004180                                                                          
004190       2300-CALC-PROFIT-MARGIN.                                           
004200           MOVE "N" TO WS-PROFIT-VALID.                                   
004210           MOVE ZERO TO WS-PROFIT WS-MARGIN-PCT.                          
004220                                                                          
004230      *    RC-1960 - NO PROFIT FIGURE IF THE BEST OFFER IS IN A           
004240      *    CURRENCY WE CANNOT COMPARE DIRECTLY TO OUR OWN COST.           
004250           IF WS-BEST-FOUND = "Y" AND WS-BEST-PRICE > ZERO                
004260               IF WS-BEST-CURRENCY = SPACES                               
004270                   OR WS-BEST-CURRENCY = WS-PRODUCT-CURRENCY              
004280                   COMPUTE WS-PROFIT =                                    
004290                       WS-BEST-PRICE - WS-FACTORY-COST                    
004300                   COMPUTE WS-MARGIN-PCT ROUNDED =                        
004310                       (WS-PROFIT / WS-BEST-PRICE) * 100                  
004320                   MOVE "Y" TO WS-PROFIT-VALID                            
004330               END-IF                                                     
004340           END-IF.                                                        
004350                                                                          
004360                                                                          
004370       2400-CALC-CBM-UNITS.                                               
004380           IF M-TIRE-CBM > ZERO                                           
004390               MOVE M-TIRE-CBM TO WS-CBM                                  
004400           ELSE                                                           
004410               PERFORM 2410-PARSE-SIZE THRU 2410-EXIT                     
004420               IF GEO-VALID = "Y"                                         
004430                   PERFORM 2420-CALC-CBM                                  
004440                   MOVE WS-CBM-RESULT TO WS-CBM                           
004450               ELSE                                                       
004460                   MOVE ZERO TO WS-CBM                                    
004470               END-IF                                                     
004480           END-IF.                                                        
004490                                                                          
004500           IF WS-CBM > ZERO                                               
004510      *        RC-2150 - TRUNCATE, NEVER ROUND - YOU CANNOT SHIP          
004520      *        PART OF A TIRE.                                            
004530               COMPUTE WS-UNITS-20 = 28 / WS-CBM                          
004540               COMPUTE WS-UNITS-40 = 68 / WS-CBM                          
004550           ELSE                                                           
004560               MOVE ZERO TO WS-UNITS-20 WS-UNITS-40                       
004570           END-IF.                                                        
004580                                                                          
004590                                                                          
004600       2410-PARSE-SIZE.                                                   
004610           MOVE M-SIZE-STRING TO WS-SIZE-NORM.                            
004620           INSPECT WS-SIZE-NORM CONVERTING                                
004630               "abcdefghijklmnopqrstuvwxyz"                               
004640               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                           
004650           MOVE ZERO TO WS-SLASH-POS WS-DASH-POS WS-R-POS.                
004660           MOVE "N" TO GEO-VALID.                                         
004670                                                                          
004680           PERFORM 2411-SCAN-ONE THRU 2411-EXIT                           
004690               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 15.              
004700                                                                          
004710           IF WS-SLASH-POS > ZERO AND WS-R-POS > WS-SLASH-POS             
004720               PERFORM 2412-PARSE-METRIC THRU 2412-EXIT                   
004730           ELSE                                                           
004740               IF WS-DASH-POS > ZERO                                      
004750                   PERFORM 2413-PARSE-IMPERIAL THRU 2413-EXIT             
004760               END-IF                                                     
004770           END-IF.                                                        
004780       2410-EXIT.                                                         
004790           EXIT.                                                          
004800                                                                          
004810                                                                          
004820       2411-SCAN-ONE.                                                     
004830           IF WS-SIZE-BYTE(WS-SUB) = "/" AND WS-SLASH-POS = ZERO          
004840               MOVE WS-SUB TO WS-SLASH-POS                                
004850           END-IF.                                                        
004860           IF WS-SIZE-BYTE(WS-SUB) = "-" AND WS-DASH-POS = ZERO           
004870               MOVE WS-SUB TO WS-DASH-POS                                 
004880           END-IF.                                                        
004890           IF WS-SIZE-BYTE(WS-SUB) = "R" AND WS-R-POS = ZERO              
004900               AND WS-SLASH-POS > ZERO                                    
004910               MOVE WS-SUB TO WS-R-POS                                    
004920           END-IF.                                                        
004930       2411-EXIT.                                                         
004940           EXIT.                                                          
004950                                                                          
004960                                                                          
004970       2412-PARSE-METRIC.                                                 
004980           IF (WS-SLASH-POS - 3) < 1                                      
004990               GO TO 2412-EXIT                                            
005000           END-IF.                                                        
005010                                                                          
005020           IF WS-SIZE-NORM(WS-SLASH-POS - 3:3) IS NOT NUMERIC             
005030               GO TO 2412-EXIT                                            
005040           END-IF.                                                        
005050           IF WS-SIZE-NORM(WS-SLASH-POS + 1:2) IS NOT NUMERIC             
005060               GO TO 2412-EXIT                                            
005070           END-IF.                                                        
005080           IF WS-SIZE-NORM(WS-R-POS + 1:2) IS NOT NUMERIC                 
005090               GO TO 2412-EXIT                                            
005100           END-IF.                                                        
005110                                                                          
005120           MOVE WS-SIZE-NORM(WS-SLASH-POS - 3:3)                          
005130               TO WS-SECTION-WIDTH-MM.                                    
005140           MOVE WS-SIZE-NORM(WS-SLASH-POS + 1:2)                          
005150               TO WS-ASPECT-PCT.                                          
005160           MOVE WS-SIZE-NORM(WS-R-POS + 1:2)                              
005170               TO WS-RIM-INCH.                                            
005180                                                                          
005190           COMPUTE WS-RIM-MM = WS-RIM-INCH * 25.4.                        
005200           COMPUTE WS-SIDEWALL-MM ROUNDED =                               
005210               WS-SECTION-WIDTH-MM * (WS-ASPECT-PCT / 100).               
005220           COMPUTE WS-OVERALL-DIAM-MM =                                   
005230               WS-RIM-MM + (2 * WS-SIDEWALL-MM).                          
005240           MOVE "Y" TO GEO-VALID.                                         
005250       2412-EXIT.                                                         
005260           EXIT.                                                          
005270                                                                          
005280                                                                          
005290       2413-PARSE-IMPERIAL.                                               
005300           IF WS-DASH-POS < 2 OR (WS-DASH-POS + 2) > 15                   
005310               GO TO 2413-EXIT                                            
005320           END-IF.                                                        
005330           IF WS-SIZE-NORM(WS-DASH-POS + 1:2) IS NOT NUMERIC              
005340               GO TO 2413-EXIT                                            
005350           END-IF.                                                        
005360           MOVE WS-SIZE-NORM(WS-DASH-POS + 1:2) TO WS-RIM-INCH.           
005370                                                                          
005380           MOVE ZERO TO WS-WHOLE-NUM WS-FRAC-DIGIT.                       
005390           PERFORM 2414-WIDTH-DIGIT THRU 2414-EXIT                        
005400               VARYING WS-SUB FROM 1 BY 1                                 
005410                   UNTIL WS-SUB > WS-DASH-POS - 1.                        
005420                                                                          
005430           IF WS-WHOLE-NUM = ZERO AND WS-FRAC-DIGIT = ZERO                
005440               GO TO 2413-EXIT                                            
005450           END-IF.                                                        
005460                                                                          
005470           COMPUTE WS-SECTION-WIDTH-MM ROUNDED =                          
005480               (WS-WHOLE-NUM + (WS-FRAC-DIGIT / 10)) * 25.4.              
005490           COMPUTE WS-RIM-MM = WS-RIM-INCH * 25.4.                        
005500           MOVE 85.00 TO WS-ASPECT-PCT.                                   
005510           COMPUTE WS-SIDEWALL-MM ROUNDED =                               
005520               WS-SECTION-WIDTH-MM * 0.85.                                
005530           COMPUTE WS-OVERALL-DIAM-MM =                                   
005540               WS-RIM-MM + (2 * WS-SIDEWALL-MM).                          
005550           MOVE "Y" TO GEO-VALID.                                         
005560       2413-EXIT.                                                         
005570           EXIT.                                                          
005580                                                                          
005590                                                                          
005600       2414-WIDTH-DIGIT.                                                  
005610           MOVE WS-SIZE-BYTE(WS-SUB) TO WS-CHAR.                          
005620           IF WS-CHAR IS DIGIT-CHARS                                      
005630               MOVE WS-CHAR TO WS-DIGIT                                   
005640               IF WS-SUB < WS-DASH-POS - 1                                
005650                   COMPUTE WS-WHOLE-NUM =                                 
005660                       WS-WHOLE-NUM * 10 + WS-DIGIT                       
005670               ELSE                                                       
005680                   IF WS-SUB > 1 AND                                      
005690                       WS-SIZE-BYTE(WS-SUB - 1) = "."                     
005700                       MOVE WS-DIGIT TO WS-FRAC-DIGIT                     
005710                   ELSE                                                   
005720                       COMPUTE WS-WHOLE-NUM =                             
005730                           WS-WHOLE-NUM * 10 + WS-DIGIT                   
005740                   END-IF                                                 
005750               END-IF                                                     
005760           END-IF.                                                        
005770       2414-EXIT.                                                         
005780           EXIT.                                                          
005790                                                                          
005800                                                                          
005810       2420-CALC-CBM.                                                     
005820           COMPUTE WS-CBM-RESULT ROUNDED =                                
005830               3.14159265 * ((WS-OVERALL-DIAM-MM / 2) ** 2)               
005840                   * WS-SECTION-WIDTH-MM / 1000000000.                    
005850                                                                          
005860                                                                          
005870       2500-OUTPUT.                                                       
005880           MOVE M-BRAND TO O-BRAND.                                       
005890           MOVE M-SIZE-STRING TO O-SIZE.                                  
005900           MOVE WS-OFFERS-COUNT TO O-OFFERS-COUNT.                        
005910           MOVE WS-CBM TO O-CBM.                                          
005920           MOVE WS-UNITS-20 TO O-UNITS-20.                                
005930           MOVE WS-UNITS-40 TO O-UNITS-40.                                
005940           MOVE WS-ANY-IN-STOCK TO O-ANY-IN-STOCK.                        
005950                                                                          
005960           IF WS-BEST-FOUND = "Y"                                         
005970               MOVE WS-BEST-NAME TO O-BEST-NAME                           
005980               MOVE WS-BEST-PRICE TO O-BEST-PRICE                         
005990           ELSE                                                           
006000               MOVE SPACES TO O-BEST-NAME                                 
006010               MOVE SPACES TO O-BEST-PRICE                                
006020           END-IF.                                                        
006030                                                                          
006040           MOVE WS-FACTORY-COST TO O-FACTORY-COST.                        
006050                                                                          
006060           IF WS-PROFIT-VALID = "Y"                                       
006070               MOVE WS-PROFIT TO O-PROFIT                                 
006080               MOVE WS-MARGIN-PCT TO O-MARGIN-PCT                         
006090               IF WS-PROFIT > ZERO                                        
006100                   ADD 1 TO C-PROFITABLE-CTR                              
006110               END-IF                                                     
006120           ELSE                                                           
006130               MOVE SPACES TO O-PROFIT                                    
006140               MOVE SPACES TO O-MARGIN-PCT                                
006150           END-IF.                                                        
006160                                                                          
006170           WRITE PRTLINE                                                  
006180               FROM DETAIL-LINE                                           
006190                   AFTER ADVANCING 1 LINE                                 
006200                       AT EOP                                             
006210                           PERFORM 9900-HEADING.                          
006220                                                                          
006230           ADD 1 TO C-PRODUCT-CTR.                                        
006240           ADD WS-OFFERS-COUNT TO C-OFFERS-TOTAL.                         
006250                                                                          
006260                                                                          
006270       3000-CLOSING.                                                      
006280           PERFORM 3100-GRAND-TOTAL.                                      
006290           CLOSE PRODUCT-MASTER.                                          
006300           CLOSE ANALYSIS-REPORT.                                         
006310                                                                          
006320                                                                          
006330       3100-GRAND-TOTAL.                                                  
006340           MOVE C-PRODUCT-CTR TO O-PRODUCT-CTR.                           
006350           MOVE C-OFFERS-TOTAL TO O-OFFERS-TOTAL.                         
006360           MOVE C-PROFITABLE-CTR TO O-PROFITABLE-CTR.                     
006370                                                                          
006380           WRITE PRTLINE                                                  
006390               FROM GRANDTOTAL-LINE                                       
006400                   AFTER ADVANCING 3 LINES.                               
006410                                                                          
006420                                                                          
006430       9000-READ.                                                         
006440           READ PRODUCT-MASTER                                            
006450               AT END                                                     
006460                   MOVE "NO" TO MORE-RECS.                                
006470                                                                          
006480                                                                          
006490       9900-HEADING.                                                      
006500           ADD 1 TO C-PCTR.                                               
006510           MOVE C-PCTR TO O-PCTR.                                         
006520                                                                          
006530           WRITE PRTLINE                                                  
006540               FROM COMPANY-TITLE                                         
006550                   AFTER ADVANCING PAGE.                                  
006560           WRITE PRTLINE                                                  
006570               FROM COLUMN-HEADING-1                                      
006580                   AFTER ADVANCING 2 LINES.                               
006590           WRITE PRTLINE                                                  
006600               FROM COLUMN-HEADING-2                                      
006610                   AFTER ADVANCING 1 LINE.                                
