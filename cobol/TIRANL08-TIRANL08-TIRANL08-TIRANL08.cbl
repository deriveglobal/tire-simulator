000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.    TIRANL08.                                           
000120       AUTHOR.        T L KOVACH.                                         
000130       INSTALLATION.  LASSA TIRE IMPORT - DATA PROCESSING.                
000140       DATE-WRITTEN.  06/14/94.                                           
000150       DATE-COMPILED.                                                     
000160       SECURITY.      COMPANY CONFIDENTIAL - PRODUCT MASTER FILE.         
000170                                                                          
000180      **********************************************************          
000190      * TIRANL08 - CATALOG LINE SEEDING UTILITY                           
000200      *                                                                   
000210      * TAKES THE FREE-TEXT LINES KEYED IN FROM THE PRINTED               
000220      * LASSA AG CATALOG AND TURNS EACH ONE INTO A PRODUCT                
000230      * MASTER RECORD.  A LINE LOOKS SOMETHING LIKE                       
000240      *     480/70R28 (18.4R28) (8PR) -- RADIAL                           
000250      * THE PART BEFORE THE DASH CARRIES THE SIZE AND PLY, THE            
000260      * PART AFTER IT TELLS US RADIAL OR BIAS AND WHICH FRONT/            
000270      * REAR CATEGORY TO FILE IT UNDER.  ANY LINE THAT MATCHES            
000280      * A LASSA PRODUCT ALREADY ON THE MASTER (SAME SIZE AND              
000290      * CONSTRUCTION) IS SKIPPED AND LOGGED TO TIRSKPR.                   
000300      **********************************************************          
000310      *                                                                   
000320      *    CHANGE LOG                                                     
000330      *    ----------                                                     
000340      *    06/14/94  TLK  ORIGINAL CODED - DOCUMENT CONTROL               
000350      *                   WANTS THE PRINTED CATALOG KEYED AND             
000360      *                   LOADED RATHER THAN RETYPED BY HAND              
000370      *                   ONTO THE IMPORT FEED.  RC-1699.                 
000380      *    03/02/96  RWH  DOUBLE HYPHEN ACCEPTED AS A STAND-IN            
000390      *                   FOR THE DASH - THE KEYING TERMINALS             
000400      *                   CANNOT STRIKE A TRUE DASH.  RC-1844.            
000410      *    12/09/98  JV   Y2K REMEDIATION PASS - NO 2-DIGIT               
000420      *                   YEAR FIELDS IN THIS PROGRAM.  RC-2006.          
000430      *    07/18/00  PDN  PLY RATING PULLED OUT OF THE SIZE               
000440      *                   TOKEN SO THE MASTER CARRIES IT AS               
000450      *                   ITS OWN FIELD.  RC-2114.                        
000460      *    05/02/03  LMS  SKIP DETAIL NOW WRITTEN TO ITS OWN              
000470      *                   FILE FOR TIRSKPR RATHER THAN JUST               
000480      *                   COUNTED - DESK WANTS TO SEE WHAT WAS            
000490      *                   TURNED AWAY.  RC-2238.                          
000495      *    03/25/04  LMS  SEEDING RUN WAS BORROWING THE                   
000496      *                   MASTER LOAD ASPECT AND CARTON                   
000497      *                   VOLUME RULE STRAIGHT FROM THE                   
000498      *                   IMPERIAL BRANCH - THIS RUN NOW HAS              
000499      *                   ITS OWN VARIANT (ASPECT 80, 1.25X               
000500      *                   PACKING FACTOR ON THE CBM).                     
000501      *                   RC-2310.                                        
000502      **********************************************************          
000510                                                                          
000520       ENVIRONMENT DIVISION.                                              
000530       CONFIGURATION SECTION.                                             
000540       SOURCE-COMPUTER. IBM-370.                                          
000550       OBJECT-COMPUTER. IBM-370.                                          
000560       SPECIAL-NAMES.                                                     
000570           C01 IS TOP-OF-FORM                                             
000580           CLASS DIGIT-CHARS IS "0" THRU "9".                             
000590                                                                          
000600       INPUT-OUTPUT SECTION.                                              
000610       FILE-CONTROL.                                                      
000620                                                                          
000630       SELECT CATALOG-FILE                                                
000640                ASSIGN TO CATALOG                                         
000650                ORGANIZATION IS LINE SEQUENTIAL.                          
000660                                                                          
000670       SELECT PRODUCT-MASTER                                              
000680                ASSIGN TO PRODMAST                                        
000690                ORGANIZATION IS LINE SEQUENTIAL.                          
000700                                                                          
000710       SELECT CREATE-RPT                                                  
000720                ASSIGN TO CREATRPT                                        
000730                ORGANIZATION IS RECORD SEQUENTIAL.                        
000740                                                                          
000750       SELECT SKIP-FILE                                                   
000760                ASSIGN TO SKIPFILE                                        
000770                ORGANIZATION IS LINE SEQUENTIAL.                          
000780                                                                          
000790       DATA DIVISION.                                                     
000800       FILE SECTION.                                                      
000810                                                                          
000820       FD  CATALOG-FILE                                                   
000830           LABEL RECORD IS STANDARD                                       
000840           RECORD CONTAINS 60 CHARACTERS                                  
000850           DATA RECORD IS I-REC.                                          
000860                                                                          
000870       01  I-REC                  PIC X(60).                              
000880                                                                          
000890       FD  PRODUCT-MASTER                                                 
000900           LABEL RECORD IS STANDARD                                       
000910           RECORD CONTAINS 160 CHARACTERS                                 
000920           DATA RECORD IS M-REC.                                          
000930                                                                          
000940       01  M-REC.                                                         
000950           05  M-PROD-ID          PIC 9(6).                               
000960           05  M-BRAND            PIC X(20).                              
000970           05  M-MODEL-NAME       PIC X(20).                              
000980           05  M-SIZE-STRING      PIC X(15).                              
000990           05  M-SEGMENT          PIC X(3).                               
001000           05  M-CATEGORY         PIC X(20).                              
001010           05  M-RADIAL-OR-BIAS   PIC X(6).                               
001020           05  M-LOAD-INDEX       PIC X(5).                               
001030           05  M-SPEED-RATING     PIC X(2).                               
001040           05  M-PLY-RATING       PIC X(6).                               
001050           05  M-CURRENCY         PIC X(3).                               
001060           05  M-EXW-PRICE        PIC S9(7)V99.                           
001070           05  M-PACKING-COST     PIC S9(5)V99.                           
001080           05  M-TIRE-WEIGHT-KG   PIC S9(4)V99.                           
001090           05  M-TIRE-CBM         PIC S9(2)V999.                          
001100           05  M-DUTY-PERCENT     PIC S9(3)V99.                           
001110           05  M-SOURCE-COUNTRY   PIC X(20).                              
001120      *    2 SPARE BYTES HELD BACK PER DP STANDARDS SEC. 4.               
001130           05  FILLER             PIC X(02).                              
001140                                                                          
001150       FD  CREATE-RPT                                                     
001160           LABEL RECORD IS OMITTED                                        
001170           RECORD CONTAINS 132 CHARACTERS                                 
001180           LINAGE IS 60 WITH FOOTING AT 55                                
001190           DATA RECORD IS PRTLINE.                                        
001200                                                                          
001210       01  PRTLINE                PIC X(132).                             
001220                                                                          
001230       FD  SKIP-FILE                                                      
001240           LABEL RECORD IS STANDARD                                       
001250           RECORD CONTAINS 60 CHARACTERS                                  
001260           DATA RECORD IS SK-REC.                                         
001270                                                                          
001280       01  SK-REC.                                                        
001290           05  SK-BRAND           PIC X(20).                              
001300           05  SK-SIZE-STRING     PIC X(15).                              
001310           05  SK-RADIAL-OR-BIAS  PIC X(6).                               
001320           05  FILLER             PIC X(19).                              
001330                                                                          
001340       WORKING-STORAGE SECTION.                                           
001350                                                                          
001360       77  C-CREATED-CTR     PIC S9(5)  COMP   VALUE ZERO.                
001370       77  C-SKIPPED-CTR     PIC S9(5)  COMP   VALUE ZERO.                
001380       77  C-PCTR            PIC S99    COMP   VALUE ZERO.                
001390       77  WS-SUB            PIC S9(4)  COMP   VALUE ZERO.                
001400       77  WS-MASTER-ROWS    PIC S9(4)  COMP   VALUE ZERO.                
001410       77  WS-MAX-PROD-ID    PIC S9(7)  COMP   VALUE ZERO.                
001420       77  WS-EMDASH-POS     PIC S9(3)  COMP   VALUE ZERO.                
001430       77  WS-EMDASH-WIDTH   PIC S9     COMP   VALUE ZERO.                
001440       77  WS-SP-POS         PIC S9(3)  COMP   VALUE ZERO.                
001450       77  WS-PR-POS         PIC S9(3)  COMP   VALUE ZERO.                
001460       77  WS-PR-START       PIC S9(3)  COMP   VALUE ZERO.                
001470       77  WS-PLY-LEN        PIC S9(3)  COMP   VALUE ZERO.                
001480       77  WS-HIT-CTR        PIC S9(3)  COMP   VALUE ZERO.                
001490       77  WS-SLASH-POS      PIC S9(3)  COMP   VALUE ZERO.                
001500       77  WS-DASH-POS       PIC S9(3)  COMP   VALUE ZERO.                
001510       77  WS-R-POS          PIC S9(3)  COMP   VALUE ZERO.                
001520       77  WS-WHOLE-NUM      PIC S9(3)  COMP   VALUE ZERO.                
001530       77  WS-FRAC-DIGIT     PIC S9     COMP   VALUE ZERO.                
001540       77  WS-UNITS-20       PIC S9(5)  COMP   VALUE ZERO.                
001550       77  WS-UNITS-40       PIC S9(5)  COMP   VALUE ZERO.                
001560       77  DUP-SWITCH        PIC XXX             VALUE "NO".              
001570       77  MORE-RECS         PIC XXX             VALUE "YES".             
001580       77  MORE-MASTER       PIC XXX             VALUE "YES".             
001585       77  WS-IMPERIAL-BIAS  PIC X       VALUE "N".                RC-2310
001590                                                                          
001600       01  WS-CHAR-AREA.                                                  
001610           05  WS-CHAR           PIC X.                                   
001620           05  WS-DIGIT          PIC 9.                                   
001630                                                                          
001640       01  WS-LINE-AREA.                                                  
001650           05  WS-LINE-NORM      PIC X(60).                               
001660                                                                          
001670       01  WS-LINE-AREA-X REDEFINES WS-LINE-AREA.                         
001680           05  WS-LINE-BYTE      PIC X  OCCURS 60 TIMES.                  
001690                                                                          
001700       01  WS-LEFT-AREA.                                                  
001710           05  WS-LEFT-PART      PIC X(60).                               
001720                                                                          
001730       01  WS-LEFT-AREA-X REDEFINES WS-LEFT-AREA.                         
001740           05  WS-LEFT-BYTE      PIC X  OCCURS 60 TIMES.                  
001750                                                                          
001760       01  WS-RIGHT-PART         PIC X(60).                               
001770       01  WS-RIGHT-UPPER        PIC X(60).                               
001780                                                                          
001790       01  MASTER-TABLE.                                                  
001800           05  MASTER-ENTRY  OCCURS 2000 TIMES.                           
001810               10  MT-PROD-ID        PIC 9(6).                            
001820               10  MT-BRAND          PIC X(20).                           
001830               10  MT-SIZE-STRING    PIC X(15).                           
001840               10  MT-RADIAL-OR-BIAS PIC X(6).                            
001850                                                                          
001860       01  WS-SIZE-AREA.                                                  
001870           05  WS-SIZE-NORM      PIC X(15).                               
001880                                                                          
001890       01  WS-SIZE-AREA-X REDEFINES WS-SIZE-AREA.                         
001900           05  WS-SIZE-BYTE      PIC X  OCCURS 15 TIMES.                  
001910                                                                          
001920       01  GEOMETRY-AREA.                                                 
001930           05  GEO-VALID             PIC X       VALUE "N".               
001940           05  WS-SECTION-WIDTH-MM  PIC 9(4)V9   VALUE ZERO.              
001950           05  WS-ASPECT-PCT        PIC 9(3)V99  VALUE ZERO.              
001960           05  WS-RIM-INCH          PIC 9(2)     VALUE ZERO.              
001970           05  WS-RIM-MM            PIC 9(4)V9   VALUE ZERO.              
001980           05  WS-SIDEWALL-MM       PIC 9(4)V9   VALUE ZERO.              
001990           05  WS-OVERALL-DIAM-MM   PIC 9(5)V9   VALUE ZERO.              
002000           05  WS-CBM-RESULT        PIC 9(2)V999 VALUE ZERO.              
002010           05  FILLER               PIC X(05).                            
002020                                                                          
002030       01  GEOMETRY-AREA-EDIT REDEFINES GEOMETRY-AREA.                    
002040           05  E-GEO-VALID          PIC X.                                
002050           05  E-SECTION-WIDTH-MM   PIC 9(4)V9.                           
002060           05  E-ASPECT-PCT         PIC 9(3)V99.                          
002070           05  E-RIM-INCH           PIC 9(2).                             
002080           05  E-RIM-MM             PIC 9(4)V9.                           
002090           05  E-SIDEWALL-MM        PIC 9(4)V9.                           
002100           05  E-OVERALL-DIAM-MM    PIC 9(5)V9.                           
002110           05  E-CBM-RESULT         PIC 9(2)V999.                         
002120           05  FILLER               PIC X(05).                            
002130                                                                          
002140       01  WS-CURRENT-DATE           PIC 9(6)     VALUE ZERO.             
002150                                                                          
002160       01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.                   
002170           05  WS-CD-YY               PIC 99.                             
002180           05  WS-CD-MM               PIC 99.                             
002190           05  WS-CD-DD               PIC 99.                             
002200                                                                          
002210       01  COMPANY-TITLE.                                                 
002220           05  FILLER          PIC X(6)  VALUE "DATE:".                   
002230           05  O-MONTH         PIC 99.                                    
002240           05  FILLER          PIC X     VALUE "/".                       
002250           05  O-DAY           PIC 99.                                    
002260           05  FILLER          PIC X     VALUE "/".                       
002270           05  O-YEAR          PIC 99.                                    
002280           05  FILLER          PIC X(30) VALUE SPACES.                    
002290           05  FILLER          PIC X(30) VALUE                            
002300               "LASSA CATALOG LINE SEEDING".                              
002310           05  FILLER          PIC X(42) VALUE SPACES.                    
002320           05  FILLER          PIC X(6)  VALUE "PAGE:".                   
002330           05  O-PCTR          PIC Z9.                                    
002340                                                                          
002350       01  DIVISION-TITLE.                                                
002360           05  FILLER          PIC X(8)  VALUE "TIRANL08".                
002370           05  FILLER          PIC X(49) VALUE SPACES.                    
002380           05  FILLER          PIC X(18) VALUE                            
002390               "PRICING DESK DIV.".                                       
002400           05  FILLER          PIC X(57) VALUE SPACES.                    
002410                                                                          
002420       01  REPORT-TITLE.                                                  
002430           05  FILLER          PIC X(57) VALUE SPACES.                    
002440           05  FILLER          PIC X(18) VALUE                            
002450               "PRODUCTS CREATED".                                        
002460           05  FILLER          PIC X(57) VALUE SPACES.                    
002470                                                                          
002480       01  DETAIL-TITLE.                                                  
002490           05  FILLER          PIC X(3)  VALUE SPACES.                    
002500           05  FILLER          PIC X(7)  VALUE "PROD ID".                 
002510           05  FILLER          PIC X(5)  VALUE SPACES.                    
002520           05  FILLER          PIC X(4)  VALUE "SIZE".                    
002530           05  FILLER          PIC X(13) VALUE SPACES.                    
002540           05  FILLER          PIC X(3)  VALUE "PLY".                     
002550           05  FILLER          PIC X(6)  VALUE SPACES.                    
002560           05  FILLER          PIC X(11) VALUE "CONSTRUCT".               
002570           05  FILLER          PIC X(7)  VALUE SPACES.                    
002580           05  FILLER          PIC X(8)  VALUE "CATEGORY".                
002590           05  FILLER          PIC X(7)  VALUE SPACES.                    
002600           05  FILLER          PIC X(3)  VALUE "CBM".                     
002610           05  FILLER          PIC X(6)  VALUE SPACES.                    
002620           05  FILLER          PIC X(5)  VALUE "U/20".                    
002630           05  FILLER          PIC X(4)  VALUE SPACES.                    
002640           05  FILLER          PIC X(5)  VALUE "U/40".                    
002650           05  FILLER          PIC X(17) VALUE SPACES.                    
002660                                                                          
002670       01  DETAIL-LINE.                                                   
002680           05  FILLER          PIC X(3)       VALUE SPACES.               
002690           05  O-PROD-ID       PIC 9(6).                                  
002700           05  FILLER          PIC X(3)       VALUE SPACES.               
002710           05  O-SIZE-STRING   PIC X(15).                                 
002720           05  FILLER          PIC X(2)       VALUE SPACES.               
002730           05  O-PLY-RATING    PIC X(6).                                  
002740           05  FILLER          PIC X(3)       VALUE SPACES.               
002750           05  O-CONSTRUCT     PIC X(6).                                  
002760           05  FILLER          PIC X(5)       VALUE SPACES.               
002770           05  O-CATEGORY      PIC X(20).                                 
002780           05  FILLER          PIC X(1)       VALUE SPACES.               
002790           05  O-CBM           PIC 9.999.                                 
002800           05  FILLER          PIC X(3)       VALUE SPACES.               
002810           05  O-UNITS-20      PIC ZZZZ9.                                 
002820           05  FILLER          PIC X(2)       VALUE SPACES.               
002830           05  O-UNITS-40      PIC ZZZZ9.                                 
002840           05  FILLER          PIC X(7)       VALUE SPACES.               
002850                                                                          
002860       01  GRANDTOTAL-LINE.                                               
002870           05  FILLER          PIC X(9)    VALUE "CREATED:".              
002880           05  O-CREATED-CTR   PIC ZZ,ZZ9.                                
002890           05  FILLER          PIC X(4)    VALUE SPACES.                  
002900           05  FILLER          PIC X(9)    VALUE "SKIPPED:".              
002910           05  O-SKIPPED-CTR   PIC ZZ,ZZ9.                                
002920           05  FILLER          PIC X(98)   VALUE SPACES.                  
002930                                                                          
002940       PROCEDURE DIVISION.                                                
002950                                                                          
002960       0000-TIRANL08.                                                     
002970           PERFORM 1000-INIT.                                             
002980           PERFORM 2000-MAINLINE                                          
002990               UNTIL MORE-RECS = "NO".                                    
003000           PERFORM 3000-CLOSING.                                          
003010           STOP RUN.                                                      
003020                                                                          
003030                                                                          
003040       1000-INIT.                                                         
003050           ACCEPT WS-CURRENT-DATE FROM DATE.                              
003060           MOVE WS-CD-MM TO O-MONTH.                                      
003070           MOVE WS-CD-DD TO O-DAY.                                        
003080           MOVE WS-CD-YY TO O-YEAR.                                       
003090                                                                          
003100           OPEN INPUT PRODUCT-MASTER.                                     
003110           PERFORM 9000-READ-MASTER.                                      
003120           PERFORM 1100-LOAD-MASTER THRU 1100-EXIT                        
003130               UNTIL MORE-MASTER = "NO"                                   
003140                   OR WS-MASTER-ROWS = 2000.                              
003150           CLOSE PRODUCT-MASTER.                                          
003160                                                                          
003170           OPEN EXTEND PRODUCT-MASTER.                                    
003180           OPEN INPUT CATALOG-FILE.                                       
003190           OPEN OUTPUT CREATE-RPT.                                        
003200           OPEN OUTPUT SKIP-FILE.                                         
003210                                                                          
003220           PERFORM 9900-HEADING.                                          
003230           PERFORM 9000-READ.                                             
003240                                                                          
003250                                                                          
003260       1100-LOAD-MASTER.                                                  
003270           ADD 1 TO WS-MASTER-ROWS.                                       
003280           MOVE M-PROD-ID   TO MT-PROD-ID(WS-MASTER-ROWS).                
003290           MOVE M-BRAND     TO MT-BRAND(WS-MASTER-ROWS).                  
003300           MOVE M-SIZE-STRING                                             
003310               TO MT-SIZE-STRING(WS-MASTER-ROWS).                         
003320           MOVE M-RADIAL-OR-BIAS                                          
003330               TO MT-RADIAL-OR-BIAS(WS-MASTER-ROWS).                      
003340                                                                          
003350           IF M-PROD-ID > WS-MAX-PROD-ID                                  
003360               MOVE M-PROD-ID TO WS-MAX-PROD-ID                           
003370           END-IF.                                                        
003380                                                                          
003390           PERFORM 9000-READ-MASTER.                                      
003400       1100-EXIT.                                                         
003410           EXIT.                                                          
003420                                                                          
003430                                                                          
003440       2000-MAINLINE.                                                     
003450           IF I-REC NOT = SPACES                                          
003460               PERFORM 2100-SPLIT-LINE THRU 2100-EXIT                     
003470               PERFORM 2200-GET-SIZE-STRING                               
003480               PERFORM 2300-GET-PLY-RATING                                
003490               PERFORM 2400-CLASSIFY THRU 2400-EXIT                       
003500               PERFORM 2500-DUP-CHECK THRU 2500-EXIT                      
003510                                                                          
003520               IF DUP-SWITCH = "YES"                                      
003530                   PERFORM 2700-WRITE-SKIP                                
003540               ELSE                                                       
003550                   PERFORM 2600-BUILD-PRODUCT                             
003560                   PERFORM 2800-WRITE-PRODUCT                             
003570               END-IF                                                     
003580           END-IF.                                                        
003590                                                                          
003600           PERFORM 9000-READ.                                             
003610                                                                          
003620                                                                          
003630       2100-SPLIT-LINE.                                                   
003640      *    RC-1699 - SPLIT THE CATALOG LINE ON THE DASH THAT              
003650      *    SEPARATES THE SIZE FROM THE CONSTRUCTION WORDING.              
003660           MOVE I-REC TO WS-LINE-NORM.                                    
003670           MOVE ZERO TO WS-EMDASH-POS WS-EMDASH-WIDTH.                    
003680                                                                          
003690           PERFORM 2110-SCAN-EMDASH THRU 2110-EXIT                        
003700               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 60.              
003710                                                                          
003720           IF WS-EMDASH-POS = ZERO                                        
003730               PERFORM 2120-SCAN-DBLHYPHEN THRU 2120-EXIT                 
003740                   VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 59           
003750           END-IF.                                                        
003760                                                                          
003770           IF WS-EMDASH-POS > ZERO                                        
003780               MOVE SPACES TO WS-LEFT-PART                                
003790               MOVE WS-LINE-NORM(1:WS-EMDASH-POS - 1)                     
003800                   TO WS-LEFT-PART(1:WS-EMDASH-POS - 1)                   
003810               MOVE SPACES TO WS-RIGHT-PART                               
003820               IF WS-EMDASH-POS + WS-EMDASH-WIDTH < 61                    
003830                   MOVE WS-LINE-NORM(WS-EMDASH-POS +                      
003840                       WS-EMDASH-WIDTH:)                                  
003850                       TO WS-RIGHT-PART                                   
003860               END-IF                                                     
003870           ELSE                                                           
003880               MOVE WS-LINE-NORM TO WS-LEFT-PART                          
003890               MOVE SPACES TO WS-RIGHT-PART                               
003900           END-IF.                                                        
003910       2100-EXIT.                                                         
003920           EXIT.                                                          
003930                                                                          
003940                                                                          
003950       2110-SCAN-EMDASH.                                                  
003960           IF WS-LINE-BYTE(WS-SUB) = "—"                                  
003970               AND WS-EMDASH-POS = ZERO                                   
003980               MOVE WS-SUB TO WS-EMDASH-POS                               
003990               MOVE 1      TO WS-EMDASH-WIDTH                             
004000               GO TO 2110-EXIT                                            
004010           END-IF.                                                        
004020       2110-EXIT.                                                         
004030           EXIT.                                                          
004040                                                                          
004050                                                                          
004060       2120-SCAN-DBLHYPHEN.                                               
004070           IF WS-LINE-BYTE(WS-SUB)     = "-"                              
004080               AND WS-LINE-BYTE(WS-SUB + 1) = "-"                         
004090               AND WS-EMDASH-POS = ZERO                                   
004100               MOVE WS-SUB TO WS-EMDASH-POS                               
004110               MOVE 2      TO WS-EMDASH-WIDTH                             
004120               GO TO 2120-EXIT                                            
004130           END-IF.                                                        
004140       2120-EXIT.                                                         
004150           EXIT.                                                          
004160                                                                          
004170                                                                          
004180       2200-GET-SIZE-STRING.                                              
004190      *    FIRST SPACE-DELIMITED TOKEN OF THE LEFT PART IS                
004200      *    THE SIZE STRING - RC-1699.                                     
004210           MOVE ZERO TO WS-SP-POS.                                        
004220           PERFORM 2210-SCAN-SPACE THRU 2210-EXIT                         
004230               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 60.              
004240                                                                          
004250           IF WS-SP-POS > ZERO                                            
004260               MOVE WS-LEFT-PART(1:WS-SP-POS - 1)                         
004270                   TO M-SIZE-STRING                                       
004280           ELSE                                                           
004290               MOVE WS-LEFT-PART TO M-SIZE-STRING                         
004300           END-IF.                                                        
004310                                                                          
004320                                                                          
004330       2210-SCAN-SPACE.                                                   
004340           IF WS-LEFT-BYTE(WS-SUB) = SPACE                                
004350               AND WS-SP-POS = ZERO                                       
004360               MOVE WS-SUB TO WS-SP-POS                                   
004370               GO TO 2210-EXIT                                            
004380           END-IF.                                                        
004390       2210-EXIT.                                                         
004400           EXIT.                                                          
004410                                                                          
004420                                                                          
004430       2300-GET-PLY-RATING.                                               
004440      *    RC-2114 - FIRST <DIGITS>PR SUBSTRING OF THE LEFT               
004450      *    PART, ELSE THE PRODUCT CARRIES NO PLY RATING.                  
004460           MOVE ZERO TO WS-PR-POS WS-PR-START.                            
004470           MOVE SPACES TO M-PLY-RATING.                                   
004480                                                                          
004490           PERFORM 2310-SCAN-PR THRU 2310-EXIT                            
004500               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 59.              
004510                                                                          
004520           IF WS-PR-POS > 1                                               
004530               PERFORM 2320-BACK-SCAN THRU 2320-EXIT                      
004540                   VARYING WS-SUB FROM WS-PR-POS - 1 BY -1                
004550                       UNTIL WS-SUB < 1                                   
004560                       OR WS-LEFT-BYTE(WS-SUB) IS NOT DIGIT-CHARS         
004570           END-IF.                                                        
004580                                                                          
004590           IF WS-PR-START > ZERO                                          
004600               COMPUTE WS-PLY-LEN =                                       
004610                   WS-PR-POS - WS-PR-START + 2                            
004620               MOVE WS-LEFT-PART(WS-PR-START:WS-PLY-LEN)                  
004630                   TO M-PLY-RATING                                        
004640           END-IF.                                                        
004650                                                                          
004660                                                                          
004670       2310-SCAN-PR.                                                      
004680           IF WS-LEFT-BYTE(WS-SUB)     = "P"                              
004690               AND WS-LEFT-BYTE(WS-SUB + 1) = "R"                         
004700               AND WS-PR-POS = ZERO                                       
004710               AND WS-SUB > 1                                             
004720               AND WS-LEFT-BYTE(WS-SUB - 1) IS DIGIT-CHARS                
004730               MOVE WS-SUB TO WS-PR-POS                                   
004740               GO TO 2310-EXIT                                            
004750           END-IF.                                                        
004760       2310-EXIT.                                                         
004770           EXIT.                                                          
004780                                                                          
004790                                                                          
004800       2320-BACK-SCAN.                                                    
004810           MOVE WS-SUB TO WS-PR-START.                                    
004820       2320-EXIT.                                                         
004830           EXIT.                                                          
004840                                                                          
004850                                                                          
004860       2400-CLASSIFY.                                                     
004870      *    RC-1699/RC-2101 - MATCH PRECEDENCE IS RADIAL, THEN             
004880      *    TRAILER/IMPLEMENT, THEN BIAS (FRONT), THEN BIAS,               
004890      *    ELSE DEFAULT TO BIAS - TRACTOR REAR.                           
004900           MOVE WS-RIGHT-PART TO WS-RIGHT-UPPER.                          
004910           INSPECT WS-RIGHT-UPPER CONVERTING                              
004920               "abcdefghijklmnopqrstuvwxyz"                               
004930               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                           
004940                                                                          
004950           MOVE ZERO TO WS-HIT-CTR.                                       
004960           INSPECT WS-RIGHT-UPPER TALLYING WS-HIT-CTR                     
004970               FOR ALL "RADIAL".                                          
004980           IF WS-HIT-CTR > ZERO                                           
004990               MOVE "RADIAL"       TO M-RADIAL-OR-BIAS                    
005000               MOVE "TRACTOR REAR" TO M-CATEGORY                          
005010               GO TO 2400-EXIT                                            
005020           END-IF.                                                        
005030                                                                          
005040           MOVE ZERO TO WS-HIT-CTR.                                       
005050           INSPECT WS-RIGHT-UPPER TALLYING WS-HIT-CTR                     
005060               FOR ALL "TRAILER / IMPLEMENT".                             
005070           IF WS-HIT-CTR > ZERO                                           
005080               MOVE "BIAS"      TO M-RADIAL-OR-BIAS                       
005090               MOVE "IMPLEMENT" TO M-CATEGORY                             
005100               GO TO 2400-EXIT                                            
005110           END-IF.                                                        
005120                                                                          
005130           MOVE ZERO TO WS-HIT-CTR.                                       
005140           INSPECT WS-RIGHT-UPPER TALLYING WS-HIT-CTR                     
005150               FOR ALL "BIAS (FRONT)".                                    
005160           IF WS-HIT-CTR > ZERO                                           
005170               MOVE "BIAS"          TO M-RADIAL-OR-BIAS                   
005180               MOVE "TRACTOR FRONT" TO M-CATEGORY                         
005190               GO TO 2400-EXIT                                            
005200           END-IF.                                                        
005210                                                                          
005220           MOVE "BIAS"         TO M-RADIAL-OR-BIAS                        
005230           MOVE "TRACTOR REAR" TO M-CATEGORY.                             
005240       2400-EXIT.                                                         
005250           EXIT.                                                          
005260                                                                          
005270                                                                          
005280       2500-DUP-CHECK.                                                    
005290      *    RC-1699 - SKIP THE LINE IF A LASSA PRODUCT OF THE              
005300      *    SAME SIZE AND CONSTRUCTION IS ALREADY ON THE MASTER.           
005310           MOVE "NO" TO DUP-SWITCH.                                       
005320           PERFORM 2510-SCAN-MASTER THRU 2510-EXIT                        
005330               VARYING WS-SUB FROM 1 BY 1                                 
005340                   UNTIL WS-SUB > WS-MASTER-ROWS.                         
005350       2500-EXIT.                                                         
005360           EXIT.                                                          
005370                                                                          
005380                                                                          
005390       2510-SCAN-MASTER.                                                  
005400           IF MT-BRAND(WS-SUB)        = "LASSA"                           
005410               AND MT-SIZE-STRING(WS-SUB) = M-SIZE-STRING                 
005420               AND MT-RADIAL-OR-BIAS(WS-SUB) = M-RADIAL-OR-BIAS           
005430               MOVE "YES" TO DUP-SWITCH                                   
005440               GO TO 2510-EXIT                                            
005450           END-IF.                                                        
005460       2510-EXIT.                                                         
005470           EXIT.                                                          
005480                                                                          
005490                                                                          
005500       2600-BUILD-PRODUCT.                                                
005510           ADD 1 TO WS-MAX-PROD-ID.                                       
005520           MOVE WS-MAX-PROD-ID TO M-PROD-ID.                              
005530           MOVE "LASSA"        TO M-BRAND.                                
005540           MOVE SPACES         TO M-MODEL-NAME.                           
005550           MOVE "AG "          TO M-SEGMENT.                              
005560           MOVE SPACES         TO M-LOAD-INDEX.                           
005570           MOVE SPACES         TO M-SPEED-RATING.                         
005580           MOVE "USD"          TO M-CURRENCY.                             
005590           MOVE ZERO           TO M-EXW-PRICE.                            
005600           MOVE ZERO           TO M-PACKING-COST.                         
005610           MOVE ZERO           TO M-TIRE-WEIGHT-KG.                       
005620           MOVE ZERO           TO M-TIRE-CBM.                             
005630           MOVE ZERO           TO M-DUTY-PERCENT.                         
005640           MOVE "TURKIYE"      TO M-SOURCE-COUNTRY.                       
005650                                                                          
005660           PERFORM 2610-PARSE-SIZE THRU 2610-EXIT.                        
005670           IF GEO-VALID = "Y"                                             
005680               PERFORM 2620-CALC-CBM                                      
005690               MOVE WS-CBM-RESULT TO M-TIRE-CBM                           
005700               PERFORM 2630-CALC-UNITS                                    
005710           END-IF.                                                        
005720                                                                          
005730                                                                          
005740       2610-PARSE-SIZE.                                                   
005750      *    U2 SIZE PARSE, ADAPTED FROM THE PRODUCT MASTER LOAD            
005760      *    RUN (TIRANL05) - SAME METRIC/IMPERIAL RULES APPLY.             
005770           MOVE M-SIZE-STRING TO WS-SIZE-NORM.                            
005780           INSPECT WS-SIZE-NORM CONVERTING                                
005790               "abcdefghijklmnopqrstuvwxyz"                               
005800               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                           
005810           MOVE ZERO TO WS-SLASH-POS WS-DASH-POS WS-R-POS.                
005820           MOVE "N" TO GEO-VALID.                                         
005822           MOVE "N" TO WS-IMPERIAL-BIAS.                           RC-2310
005830                                                                          
005840           PERFORM 2611-SCAN-ONE THRU 2611-EXIT                           
005850               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 15.              
005860                                                                          
005870           IF WS-SLASH-POS > ZERO AND WS-R-POS > WS-SLASH-POS             
005880               PERFORM 2612-PARSE-METRIC THRU 2612-EXIT                   
005890           ELSE                                                           
005900               IF WS-DASH-POS > ZERO                                      
005910                   PERFORM 2613-PARSE-IMPERIAL THRU 2613-EXIT             
005920               END-IF                                                     
005930           END-IF.                                                        
005940       2610-EXIT.                                                         
005950           EXIT.                                                          
005960                                                                          
005970                                                                          
005980       2611-SCAN-ONE.                                                     
005990           IF WS-SIZE-BYTE(WS-SUB) = "/" AND WS-SLASH-POS = ZERO          
006000               MOVE WS-SUB TO WS-SLASH-POS                                
006010           END-IF.                                                        
006020           IF WS-SIZE-BYTE(WS-SUB) = "-" AND WS-DASH-POS = ZERO           
006030               MOVE WS-SUB TO WS-DASH-POS                                 
006040           END-IF.                                                        
006050           IF WS-SIZE-BYTE(WS-SUB) = "R" AND WS-R-POS = ZERO              
006060               AND WS-SLASH-POS > ZERO                                    
006070               MOVE WS-SUB TO WS-R-POS                                    
006080           END-IF.                                                        
006090       2611-EXIT.                                                         
006100           EXIT.                                                          
006110                                                                          
006120                                                                          
006130       2612-PARSE-METRIC.                                                 
006140      *    METRIC RADIAL WWWA/AARDD.                                      
006150           IF (WS-SLASH-POS - 3) < 1                                      
006160               GO TO 2612-EXIT                                            
006170           END-IF.                                                        
006180                                                                          
006190           IF WS-SIZE-NORM(WS-SLASH-POS - 3:3) IS NOT NUMERIC             
006200               GO TO 2612-EXIT                                            
006210           END-IF.                                                        
006220           IF WS-SIZE-NORM(WS-SLASH-POS + 1:2) IS NOT NUMERIC             
006230               GO TO 2612-EXIT                                            
006240           END-IF.                                                        
006250           IF WS-SIZE-NORM(WS-R-POS + 1:2) IS NOT NUMERIC                 
006260               GO TO 2612-EXIT                                            
006270           END-IF.                                                        
006280                                                                          
006290           MOVE WS-SIZE-NORM(WS-SLASH-POS - 3:3)                          
006300               TO WS-SECTION-WIDTH-MM.                                    
006310           MOVE WS-SIZE-NORM(WS-SLASH-POS + 1:2)                          
006320               TO WS-ASPECT-PCT.                                          
006330           MOVE WS-SIZE-NORM(WS-R-POS + 1:2)                              
006340               TO WS-RIM-INCH.                                            
006350                                                                          
006360           COMPUTE WS-RIM-MM = WS-RIM-INCH * 25.4.                        
006370           COMPUTE WS-SIDEWALL-MM ROUNDED =                               
006380               WS-SECTION-WIDTH-MM * (WS-ASPECT-PCT / 100).               
006390           COMPUTE WS-OVERALL-DIAM-MM =                                   
006400               WS-RIM-MM + (2 * WS-SIDEWALL-MM).                          
006410           MOVE "Y" TO GEO-VALID.                                         
006420       2612-EXIT.                                                         
006430           EXIT.                                                          
006440                                                                          
006450                                                                          
006460       2613-PARSE-IMPERIAL.                                               
006470      *    IMPERIAL BIAS W[.D]-DD - U8 SEEDING RUN USES                   
006472      *    ITS OWN GEOMETRY-REPORTING VARIANT HERE, NOT                   
006474      *    THE MASTER LOAD RUNS ASPECT.  RC-2310.                         
006480           IF WS-DASH-POS < 2 OR (WS-DASH-POS + 2) > 15                   
006490               GO TO 2613-EXIT                                            
006500           END-IF.                                                        
006510           IF WS-SIZE-NORM(WS-DASH-POS + 1:2) IS NOT NUMERIC              
006520               GO TO 2613-EXIT                                            
006530           END-IF.                                                        
006540           MOVE WS-SIZE-NORM(WS-DASH-POS + 1:2) TO WS-RIM-INCH.           
006550                                                                          
006560           MOVE ZERO TO WS-WHOLE-NUM WS-FRAC-DIGIT.                       
006570           PERFORM 2614-WIDTH-DIGIT THRU 2614-EXIT                        
006580               VARYING WS-SUB FROM 1 BY 1                                 
006590                   UNTIL WS-SUB > WS-DASH-POS - 1.                        
006600                                                                          
006610           IF WS-WHOLE-NUM = ZERO AND WS-FRAC-DIGIT = ZERO                
006620               GO TO 2613-EXIT                                            
006630           END-IF.                                                        
006640                                                                          
006650           COMPUTE WS-SECTION-WIDTH-MM ROUNDED =                          
006660               (WS-WHOLE-NUM + (WS-FRAC-DIGIT / 10)) * 25.4.              
006670           COMPUTE WS-RIM-MM = WS-RIM-INCH * 25.4.                        
006680           MOVE 80.00 TO WS-ASPECT-PCT.                            RC-2310
006690           COMPUTE WS-SIDEWALL-MM ROUNDED =                               
006695               WS-SECTION-WIDTH-MM * 0.80.                         RC-2310
006710           COMPUTE WS-OVERALL-DIAM-MM =                                   
006720               WS-RIM-MM + (2 * WS-SIDEWALL-MM).                          
006725           MOVE "Y" TO WS-IMPERIAL-BIAS.                           RC-2310
006730           MOVE "Y" TO GEO-VALID.                                         
006740       2613-EXIT.                                                         
006750           EXIT.                                                          
006760                                                                          
006770                                                                          
006780       2614-WIDTH-DIGIT.                                                  
006790           MOVE WS-SIZE-BYTE(WS-SUB) TO WS-CHAR.                          
006800           IF WS-CHAR IS DIGIT-CHARS                                      
006810               MOVE WS-CHAR TO WS-DIGIT                                   
006820               IF WS-SUB < WS-DASH-POS - 1                                
006830                   COMPUTE WS-WHOLE-NUM =                                 
006840                       WS-WHOLE-NUM * 10 + WS-DIGIT                       
006850               ELSE                                                       
006860                   IF WS-SUB > 1 AND                                      
006870                       WS-SIZE-BYTE(WS-SUB - 1) = "."                     
006880                       MOVE WS-DIGIT TO WS-FRAC-DIGIT                     
006890                   ELSE                                                   
006900                       COMPUTE WS-WHOLE-NUM =                             
006910                           WS-WHOLE-NUM * 10 + WS-DIGIT                   
006920                   END-IF                                                 
006930               END-IF                                                     
006940           END-IF.                                                        
006950       2614-EXIT.                                                         
006960           EXIT.                                                          
006970                                                                          
006980                                                                          
006990       2620-CALC-CBM.                                                     
007000      *    SIMPLE CYLINDER, 3 DECIMALS, ROUNDED - SAME RULE               
007010      *    THE MASTER LOAD RUN USES.                                      
007020           COMPUTE WS-CBM-RESULT ROUNDED =                                
007030               3.14159265 * ((WS-OVERALL-DIAM-MM / 2) ** 2)               
007040                   * WS-SECTION-WIDTH-MM / 1000000000.                    
007045                                                                          
007046      *    RC-2310 - U8 GEOMETRY-REPORTING VARIANT.  THE                  
007047      *    SEEDING RUN PADS THE RAW CYLINDER VOLUME 1.25X                 
007048      *    FOR CARTON/PALLET PACKING AIR - THE MASTER LOAD                
007049      *    RUN DOES NOT CARRY THIS FACTOR.                                
007050           IF WS-IMPERIAL-BIAS = "Y"                                      
007052               COMPUTE WS-CBM-RESULT ROUNDED =                            
007054                   WS-CBM-RESULT * 1.25                                   
007056           END-IF.                                                        
007058                                                                          
007060                                                                          
007070       2630-CALC-UNITS.                                                   
007080      *    U3 - TRUNCATED, NOT ROUNDED, PER THE ANALYSIS RUN.             
007090           COMPUTE WS-UNITS-20 = 28 / M-TIRE-CBM.                         
007100           COMPUTE WS-UNITS-40 = 68 / M-TIRE-CBM.                         
007110                                                                          
007120                                                                          
007130       2700-WRITE-SKIP.                                                   
007140           MOVE "LASSA"           TO SK-BRAND.                            
007150           MOVE M-SIZE-STRING     TO SK-SIZE-STRING.                      
007160           MOVE M-RADIAL-OR-BIAS  TO SK-RADIAL-OR-BIAS.                   
007170           WRITE SK-REC.                                                  
007180                                                                          
007190           ADD 1 TO C-SKIPPED-CTR.                                        
007200                                                                          
007210                                                                          
007220       2800-WRITE-PRODUCT.                                                
007230           MOVE M-PROD-ID         TO O-PROD-ID.                           
007240           MOVE M-SIZE-STRING     TO O-SIZE-STRING.                       
007250           MOVE M-PLY-RATING      TO O-PLY-RATING.                        
007260           MOVE M-RADIAL-OR-BIAS  TO O-CONSTRUCT.                         
007270           MOVE M-CATEGORY        TO O-CATEGORY.                          
007280           MOVE M-TIRE-CBM        TO O-CBM.                               
007290           MOVE WS-UNITS-20       TO O-UNITS-20.                          
007300           MOVE WS-UNITS-40       TO O-UNITS-40.                          
007310                                                                          
007320           WRITE PRTLINE                                                  
007330               FROM DETAIL-LINE                                           
007340                   AFTER ADVANCING 1 LINE                                 
007350                       AT EOP                                             
007360                           PERFORM 9900-HEADING.                          
007370                                                                          
007380           WRITE M-REC.                                                   
007390                                                                          
007400           ADD 1 TO WS-MASTER-ROWS.                                       
007410           MOVE M-PROD-ID    TO MT-PROD-ID(WS-MASTER-ROWS).               
007420           MOVE M-BRAND      TO MT-BRAND(WS-MASTER-ROWS).                 
007430           MOVE M-SIZE-STRING                                             
007440               TO MT-SIZE-STRING(WS-MASTER-ROWS).                         
007450           MOVE M-RADIAL-OR-BIAS                                          
007460               TO MT-RADIAL-OR-BIAS(WS-MASTER-ROWS).                      
007470                                                                          
007480           ADD 1 TO C-CREATED-CTR.                                        
007490                                                                          
007500                                                                          
007510       3000-CLOSING.                                                      
007520           PERFORM 3100-GRAND-TOTAL.                                      
007530                                                                          
007540           CLOSE PRODUCT-MASTER.                                          
007550           CLOSE CATALOG-FILE.                                            
007560           CLOSE CREATE-RPT.                                              
007570           CLOSE SKIP-FILE.                                               
007580                                                                          
007590                                                                          
007600       3100-GRAND-TOTAL.                                                  
007610           MOVE C-CREATED-CTR TO O-CREATED-CTR.                           
007620           MOVE C-SKIPPED-CTR TO O-SKIPPED-CTR.                           
007630                                                                          
007640           WRITE PRTLINE                                                  
007650               FROM GRANDTOTAL-LINE                                       
007660                   AFTER ADVANCING 3 LINES.                               
007670                                                                          
007680                                                                          
007690       9000-READ.                                                         
007700           READ CATALOG-FILE                                              
007710               AT END                                                     
007720                   MOVE "NO" TO MORE-RECS.                                
007730                                                                          
007740                                                                          
007750       9000-READ-MASTER.                                                  
007760           READ PRODUCT-MASTER                                            
007770               AT END                                                     
007780                   MOVE "NO" TO MORE-MASTER.                              
007790                                                                          
007800                                                                          
007810       9900-HEADING.                                                      
007820           ADD 1 TO C-PCTR.                                               
007830           MOVE C-PCTR TO O-PCTR.                                         
007840                                                                          
007850           WRITE PRTLINE                                                  
007860               FROM COMPANY-TITLE                                         
007870                   AFTER ADVANCING PAGE.                                  
007880           WRITE PRTLINE                                                  
007890               FROM DIVISION-TITLE                                        
007900                   AFTER ADVANCING 1 LINE.                                
007910           WRITE PRTLINE                                                  
007920               FROM REPORT-TITLE                                          
007930                   AFTER ADVANCING 1 LINE.                                
007940           WRITE PRTLINE                                                  
007950               FROM DETAIL-TITLE                                          
007960                   AFTER ADVANCING 2 LINES.                               
