000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.    TIRANL05.                                           
000120       AUTHOR.        R W HANLEY.                                         
000130       INSTALLATION.  LASSA TIRE IMPORT - DATA PROCESSING.                
000140       DATE-WRITTEN.  05/11/91.                                           
000150       DATE-COMPILED.                                                     
000160       SECURITY.      COMPANY CONFIDENTIAL - PRODUCT MASTER FILE.         
000170                                                                          
000180      **********************************************************          
000190      * TIRANL05 - PRODUCT MASTER BULK LOAD / EDIT                        
000200      *                                                                   
000210      * TAKES THE WEEKLY PRODUCT LOAD FILE FROM THE SOURCING DESK         
000220      * AND EDITS EACH RECORD BEFORE IT IS ALLOWED ONTO THE               
000230      * PRODUCT MASTER.  RECORDS MISSING A BRAND OR SIZE ARE              
000240      * KICKED TO THE SKIP REPORT.  WHEN THE LOAD FILE DOES NOT           
000250      * CARRY A CUBIC-METRE FIGURE WE NOW WORK ONE OUT FROM THE           
000260      * SIZE STRING OURSELVES - SEE THE CHANGE LOG.                       
000270      **********************************************************          
000280      *                                                                   
000290      *    CHANGE LOG                                                     
000300      *    ----------                                                     
000310      *    05/11/91  RWH  ORIGINAL CODED FOR THE NEW PRODUCT              
000320      *                   MASTER PROJECT.  RC-1410.                       
000330      *    09/14/93  RWH  SOURCE COUNTRY DEFAULT ADDED - MOST OF          
000340      *                   THE LOAD FILE IS STILL TURKIYE MILL             
000350      *                   OUTPUT.  RC-1528.                               
000360      *    02/27/96  TLK  SIZE-STRING PARSE ADDED SO CBM NO               
000370      *                   LONGER HAS TO BE KEYED BY HAND. RC-1833.        
000380      *    12/04/98  JV   Y2K REMEDIATION PASS - NO 2-DIGIT YEAR          
000390      *                   FIELDS IN THIS PROGRAM.  RC-2006.               
000400      *    08/22/00  PDN  IMPERIAL BIAS SIZE PARSING ADDED - AG           
000410      *                   TIRES WERE ALL FALLING THROUGH TO ZERO          
000420      *                   CBM.  RC-2101.                                  
000430      *    04/30/03  LMS  SKIP REPORT NOW SHOWS THE BRAND/SIZE SO         
000440      *                   THE DESK DOES NOT HAVE TO PULL THE LOAD         
000450      *                   FILE TO SEE WHAT FAILED.  RC-2241.              
000460      **********************************************************          
000470                                                                          
000480       ENVIRONMENT DIVISION.                                              
000490       CONFIGURATION SECTION.                                             
000500       SOURCE-COMPUTER. IBM-370.                                          
000510       OBJECT-COMPUTER. IBM-370.                                          
000520       SPECIAL-NAMES.                                                     
000530           C01 IS TOP-OF-FORM                                             
000540           CLASS DIGIT-CHARS IS "0" THRU "9".                             
000550                                                                          
000560       INPUT-OUTPUT SECTION.                                              
000570       FILE-CONTROL.                                                      
000580                                                                          
000590       SELECT PRODUCT-IMPORT                                              
000600                ASSIGN TO PRODIMP                                         
000610                ORGANIZATION IS LINE SEQUENTIAL.                          
000620                                                                          
000630       SELECT PRODUCT-MASTER                                              
000640                ASSIGN TO PRODMAST                                        
000650                ORGANIZATION IS LINE SEQUENTIAL.                          
000660                                                                          
000670       SELECT PRTOUT                                                      
000680                ASSIGN TO PRODRPT                                         
000690                ORGANIZATION IS RECORD SEQUENTIAL.                        
000700                                                                          
000710       SELECT PRTOUTERR                                                   
000720                ASSIGN TO PRODERR                                         
000730                ORGANIZATION IS RECORD SEQUENTIAL.                        
000740                                                                          
000750       DATA DIVISION.                                                     
000760       FILE SECTION.                                                      
000770                                                                          
000780       FD  PRODUCT-IMPORT                                                 
000790           LABEL RECORD IS STANDARD                                       
000800           RECORD CONTAINS 160 CHARACTERS                                 
000810           DATA RECORD IS I-REC.                                          
000820                                                                          
000830       01  I-REC.                                                         
000840           05  I-PROD-ID          PIC 9(6).                               
000850           05  I-BRAND            PIC X(20).                              
000860           05  I-MODEL-NAME       PIC X(20).                              
000870           05  I-SIZE-STRING      PIC X(15).                              
000880           05  I-SEGMENT          PIC X(3).                               
000890           05  I-CATEGORY         PIC X(20).                              
000900           05  I-RADIAL-OR-BIAS   PIC X(6).                               
000910           05  I-LOAD-INDEX       PIC X(5).                               
000920           05  I-SPEED-RATING     PIC X(2).                               
000930           05  I-PLY-RATING       PIC X(6).                               
000940           05  I-CURRENCY         PIC X(3).                               
000950           05  I-EXW-PRICE        PIC S9(7)V99.                           
000960           05  I-PACKING-COST     PIC S9(5)V99.                           
000970           05  I-TIRE-WEIGHT-KG   PIC S9(4)V99.                           
000980           05  I-TIRE-CBM         PIC S9(2)V999.                          
000990           05  I-DUTY-PERCENT     PIC S9(3)V99.                           
001000           05  I-SOURCE-COUNTRY   PIC X(20).                              
001010      *    2 SPARE BYTES HELD BACK PER DP STANDARDS SEC. 4.               
001020           05  FILLER             PIC X(02).                              
001030                                                                          
001040       FD  PRODUCT-MASTER                                                 
001050           LABEL RECORD IS STANDARD                                       
001060           RECORD CONTAINS 160 CHARACTERS                                 
001070           DATA RECORD IS O-REC.                                          
001080                                                                          
001090       01  O-REC                 PIC X(160).                              
001100                                                                          
001110       FD  PRTOUT                                                         
001120           LABEL RECORD IS OMITTED                                        
001130           RECORD CONTAINS 132 CHARACTERS                                 
001140           LINAGE IS 60 WITH FOOTING AT 52                                
001150           DATA RECORD IS PRTLINE.                                        
001160                                                                          
001170       01  PRTLINE                PIC X(132).                             
001180                                                                          
001190       FD  PRTOUTERR                                                      
001200           LABEL RECORD IS OMITTED                                        
001210           RECORD CONTAINS 132 CHARACTERS                                 
001220           LINAGE IS 60 WITH FOOTING AT 55                                
001230           DATA RECORD IS PRTLINE-ERR.                                    
001240                                                                          
001250       01  PRTLINE-ERR             PIC X(132).                            
001260                                                                          
001270       WORKING-STORAGE SECTION.                                           
001280                                                                          
001290       77  C-CREATED-CTR     PIC S9(5)  COMP   VALUE ZERO.                
001300       77  C-SKIPPED-CTR     PIC S9(5)  COMP   VALUE ZERO.                
001310       77  C-PCTR            PIC S99    COMP   VALUE ZERO.                
001320       77  C-ERR-PCTR        PIC S99    COMP   VALUE ZERO.                
001330       77  WS-SUB            PIC S9(3)  COMP   VALUE ZERO.                
001340       77  WS-SLASH-POS      PIC S9(3)  COMP   VALUE ZERO.                
001350       77  WS-DASH-POS       PIC S9(3)  COMP   VALUE ZERO.                
001360       77  WS-R-POS          PIC S9(3)  COMP   VALUE ZERO.                
001370       77  WS-WHOLE-NUM      PIC S9(3)  COMP   VALUE ZERO.                
001380       77  WS-FRAC-DIGIT     PIC S9     COMP   VALUE ZERO.                
001390       77  ERR-SWITCH        PIC XXX.                                     
001400       77  MORE-RECS         PIC XXX             VALUE "YES".             
001410                                                                          
001420       01  WS-CHAR-AREA.                                                  
001430           05  WS-CHAR           PIC X.                                   
001440           05  WS-DIGIT          PIC 9.                                   
001450                                                                          
001460       01  WS-SIZE-AREA.                                                  
001470           05  WS-SIZE-NORM      PIC X(15).                               
001480                                                                          
001490       01  WS-SIZE-AREA-X REDEFINES WS-SIZE-AREA.                         
001500           05  WS-SIZE-BYTE      PIC X  OCCURS 15 TIMES.                  
001510                                                                          
001520       01  GEOMETRY-AREA.                                                 
001530           05  GEO-VALID             PIC X       VALUE "N".               
001540           05  WS-SECTION-WIDTH-MM  PIC 9(4)V9   VALUE ZERO.              
001550           05  WS-ASPECT-PCT        PIC 9(3)V99  VALUE ZERO.              
001560           05  WS-RIM-INCH          PIC 9(2)     VALUE ZERO.              
001570           05  WS-RIM-MM            PIC 9(4)V9   VALUE ZERO.              
001580           05  WS-SIDEWALL-MM       PIC 9(4)V9   VALUE ZERO.              
001590           05  WS-OVERALL-DIAM-MM   PIC 9(5)V9   VALUE ZERO.              
001600           05  WS-CBM-RESULT        PIC 9(2)V999 VALUE ZERO.              
001610           05  FILLER               PIC X(05).                            
001620                                                                          
001630       01  GEOMETRY-AREA-EDIT REDEFINES GEOMETRY-AREA.                    
001640           05  E-GEO-VALID          PIC X.                                
001650           05  E-SECTION-WIDTH-MM   PIC 9(4)V9.                           
001660           05  E-ASPECT-PCT         PIC 9(3)V99.                          
001670           05  E-RIM-INCH           PIC 9(2).                             
001680           05  E-RIM-MM             PIC 9(4)V9.                           
001690           05  E-SIDEWALL-MM        PIC 9(4)V9.                           
001700           05  E-OVERALL-DIAM-MM    PIC 9(5)V9.                           
001710           05  E-CBM-RESULT         PIC 9(2)V999.                         
001720           05  FILLER               PIC X(05).                            
001730                                                                          
001740       01  WS-CURRENT-DATE           PIC 9(6)     VALUE ZERO.             
001750                                                                          
001760       01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.                   
001770           05  WS-CD-YY               PIC 99.                             
001780           05  WS-CD-MM               PIC 99.                             
001790           05  WS-CD-DD               PIC 99.                             
001800                                                                          
001810       01  COMPANY-TITLE.                                                 
001820           05  FILLER          PIC X(6)  VALUE "DATE:".                   
001830           05  O-MONTH         PIC 99.                                    
001840           05  FILLER          PIC X     VALUE "/".                       
001850           05  O-DAY           PIC 99.                                    
001860           05  FILLER          PIC X     VALUE "/".                       
001870           05  O-YEAR          PIC 99.                                    
001880           05  FILLER          PIC X(32) VALUE SPACES.                    
001890           05  FILLER          PIC X(28) VALUE                            
001900               "LASSA PRODUCT MASTER LOAD".                               
001910           05  FILLER          PIC X(42) VALUE SPACES.                    
001920           05  FILLER          PIC X(6)  VALUE "PAGE:".                   
001930           05  O-PCTR          PIC Z9.                                    
001940                                                                          
001950       01  DIVISION-TITLE.                                                
001960           05  FILLER          PIC X(8)  VALUE "TIRANL05".                
001970           05  FILLER          PIC X(49) VALUE SPACES.                    
001980           05  FILLER          PIC X(18) VALUE                            
001990               "PRICING DESK DIV.".                                       
002000           05  FILLER          PIC X(57) VALUE SPACES.                    
002010                                                                          
002020       01  REPORT-TITLE.                                                  
002030           05  FILLER          PIC X(58) VALUE SPACES.                    
002040           05  FILLER          PIC X(16) VALUE                            
002050               "RECORDS ACCEPTED".                                        
002060           05  FILLER          PIC X(58) VALUE SPACES.                    
002070                                                                          
002080       01  DETAIL-TITLE.                                                  
002090           05  FILLER          PIC X(3)  VALUE SPACES.                    
002100           05  FILLER          PIC X(7)  VALUE "PROD ID".                 
002110           05  FILLER          PIC X(5)  VALUE SPACES.                    
002120           05  FILLER          PIC X(5)  VALUE "BRAND".                   
002130           05  FILLER          PIC X(17) VALUE SPACES.                    
002140           05  FILLER          PIC X(4)  VALUE "SIZE".                    
002150           05  FILLER          PIC X(13) VALUE SPACES.                    
002160           05  FILLER          PIC X(3)  VALUE "SEG".                     
002170           05  FILLER          PIC X(5)  VALUE SPACES.                    
002180           05  FILLER          PIC X(3)  VALUE "CUR".                     
002190           05  FILLER          PIC X(7)  VALUE SPACES.                    
002200           05  FILLER          PIC X(9)  VALUE "EXW PRICE".               
002210           05  FILLER          PIC X(5)  VALUE SPACES.                    
002220           05  FILLER          PIC X(3)  VALUE "CBM".                     
002230           05  FILLER          PIC X(34) VALUE SPACES.                    
002240                                                                          
002250       01  DETAIL-LINE.                                                   
002260           05  FILLER          PIC X(3)       VALUE SPACES.               
002270           05  O-PROD-ID       PIC 9(6).                                  
002280           05  FILLER          PIC X(3)       VALUE SPACES.               
002290           05  O-BRAND         PIC X(20).                                 
002300           05  FILLER          PIC X(2)       VALUE SPACES.               
002310           05  O-SIZE-STRING   PIC X(15).                                 
002320           05  FILLER          PIC X(2)       VALUE SPACES.               
002330           05  O-SEGMENT       PIC X(3).                                  
002340           05  FILLER          PIC X(4)       VALUE SPACES.               
002350           05  O-CURRENCY      PIC X(3).                                  
002360           05  FILLER          PIC X(3)       VALUE SPACES.               
002370           05  O-EXW-PRICE     PIC $$$,$$9.99.                            
002380           05  FILLER          PIC X(4)       VALUE SPACES.               
002390           05  O-CBM           PIC 9.999.                                 
002400           05  FILLER          PIC X(39)      VALUE SPACES.               
002410                                                                          
002420       01  GRANDTOTAL-LINE.                                               
002430           05  FILLER          PIC X(14)   VALUE "RECORDS READ:".         
002440           05  O-RECORDS-READ  PIC ZZ,ZZ9.                                
002450           05  FILLER          PIC X(4)    VALUE SPACES.                  
002460           05  FILLER          PIC X(10)   VALUE "CREATED:".              
002470           05  O-CREATED-CTR   PIC ZZ,ZZ9.                                
002480           05  FILLER          PIC X(4)    VALUE SPACES.                  
002490           05  FILLER          PIC X(10)   VALUE "SKIPPED:".              
002500           05  O-SKIPPED-CTR   PIC ZZ,ZZ9.                                
002510           05  FILLER          PIC X(70)   VALUE SPACES.                  
002520                                                                          
002530       01  ERROR-TITLE.                                                   
002540           05  FILLER          PIC X(58)   VALUE SPACES.                  
002550           05  FILLER          PIC X(16)   VALUE                          
002560               "SKIPPED RECORDS".                                         
002570           05  FILLER          PIC X(58)   VALUE SPACES.                  
002580                                                                          
002590       01  ERROR-LINE.                                                    
002600           05  FILLER          PIC X(5)    VALUE "BRAND".                 
002610           05  FILLER          PIC X(18)   VALUE SPACES.                  
002620           05  FILLER          PIC X(4)    VALUE "SIZE".                  
002630           05  FILLER          PIC X(13)   VALUE SPACES.                  
002640           05  FILLER          PIC X(6)    VALUE "REASON".                
002650           05  FILLER          PIC X(86)   VALUE SPACES.                  
002660                                                                          
002670       01  ERROR-RECORD.                                                  
002680           05  O-ERR-BRAND     PIC X(20).                                 
002690           05  FILLER          PIC X(2)    VALUE SPACES.                  
002700           05  O-ERR-SIZE      PIC X(15).                                 
002710           05  FILLER          PIC X(2)    VALUE SPACES.                  
002720           05  O-ERR-MSG       PIC X(40).                                 
002730           05  FILLER          PIC X(53)   VALUE SPACES.                  
002740                                                                          
002750       01  ERROR-TOTAL.                                                   
002760           05  FILLER          PIC X(13)   VALUE "TOTAL SKIPPED".         
002770           05  O-ERR-CTR       PIC Z,ZZ9.                                 
002780           05  FILLER          PIC X(113)  VALUE SPACES.                  
002790                                                                          
002800                                                                          
002810       PROCEDURE DIVISION.                                                
002820                                                                          
002830       0000-TIRANL05.                                                     
002840           PERFORM 1000-INIT.                                             
002850           PERFORM 2000-MAINLINE                                          
002860               UNTIL MORE-RECS = "NO".                                    
002870           PERFORM 3000-CLOSING.                                          
002880           STOP RUN.                                                      
002890                                                                          
002900                                                                          
002910       1000-INIT.                                                         
002920           ACCEPT WS-CURRENT-DATE FROM DATE.                              
002930           MOVE WS-CD-MM TO O-MONTH.                                      
002940           MOVE WS-CD-DD TO O-DAY.                                        
002950           MOVE WS-CD-YY TO O-YEAR.                                       
002960                                                                          
002970           OPEN INPUT PRODUCT-IMPORT.                                     
002980           OPEN OUTPUT PRODUCT-MASTER.                                    
002990           OPEN OUTPUT PRTOUT.                                            
003000           OPEN OUTPUT PRTOUTERR.                                         
003010                                                                          
003020           PERFORM 9100-ERR-HEADING.                                      
003030           PERFORM 9900-HEADING.                                          
003040           PERFORM 9000-READ.                                             
003050                                                                          
003060                                                                          
003070       2000-MAINLINE.                                                     
003080           PERFORM 2100-VALIDATION THRU 2100-EXIT.                        
003090                                                                          
003100           IF ERR-SWITCH = "YES"                                          
003110               PERFORM 2200-SKIP-PRT                                      
003120           ELSE                                                           
003130               PERFORM 2300-DEFAULT-FIELDS                                
003140               PERFORM 2400-CBM-CHECK                                     
003150               PERFORM 2600-OUTPUT                                        
003160           END-IF.                                                        
003170                                                                          
003180           PERFORM 9000-READ.                                             
003190                                                                          
003200                                                                          
003210       2100-VALIDATION.                                                   
003220           MOVE "YES" TO ERR-SWITCH.                                      
003230                                                                          
003240           IF I-BRAND = SPACES                                            
003250               MOVE "BRAND REQUIRED." TO O-ERR-MSG                        
003260               GO TO 2100-EXIT                                            
003270           END-IF.                                                        
003280                                                                          
003290           IF I-SIZE-STRING = SPACES                                      
003300               MOVE "SIZE STRING REQUIRED." TO O-ERR-MSG                  
003310               GO TO 2100-EXIT                                            
003320           END-IF.                                                        
003330                                                                          
003340           MOVE "NO" TO ERR-SWITCH.                                       
003350                                                                          
003360       2100-EXIT.                                                         
003370           EXIT.                                                          
003380                                                                          
003390                                                                          
003400       2200-SKIP-PRT.                                                     
003410           MOVE I-BRAND TO O-ERR-BRAND.                                   
003420           MOVE I-SIZE-STRING TO O-ERR-SIZE.                              
003430                                                                          
003440           WRITE PRTLINE-ERR                                              
003450               FROM ERROR-RECORD                                          
003460                   AFTER ADVANCING 2 LINES                                
003470                       AT EOP                                             
003480                           PERFORM 9100-ERR-HEADING.                      
003490                                                                          
003500           ADD 1 TO C-SKIPPED-CTR.                                        
003510                                                                          
003520                                                                          
003530       2300-DEFAULT-FIELDS.                                               
003540      *    RC-1528/RC-1410 - BLANK OR NON-NUMERIC FIELDS DEFAULT          
003550      *    RATHER THAN REJECT THE WHOLE RECORD.                           
003560           IF I-CURRENCY = SPACES                                         
003570               MOVE "USD" TO I-CURRENCY                                   
003580           END-IF.                                                        
003590                                                                          
003600           IF I-SOURCE-COUNTRY = SPACES                                   
003610               MOVE "TURKIYE" TO I-SOURCE-COUNTRY                         
003620           END-IF.                                                        
003630                                                                          
003640           IF I-EXW-PRICE NOT NUMERIC                                     
003650               MOVE ZERO TO I-EXW-PRICE                                   
003660           END-IF.                                                        
003670                                                                          
003680           IF I-PACKING-COST NOT NUMERIC                                  
003690               MOVE ZERO TO I-PACKING-COST                                
003700           END-IF.                                                        
003710                                                                          
003720           IF I-TIRE-WEIGHT-KG NOT NUMERIC                                
003730               MOVE ZERO TO I-TIRE-WEIGHT-KG                              
003740           END-IF.                                                        
003750                                                                          
003760           IF I-TIRE-CBM NOT NUMERIC                                      
003770               MOVE ZERO TO I-TIRE-CBM                                    
003780           END-IF.                                                        
003790                                                                          
003800           IF I-DUTY-PERCENT NOT NUMERIC                                  
003810               MOVE ZERO TO I-DUTY-PERCENT                                
003820           END-IF.                                                        
003830                                                                          
003840                                                                          
003850       2400-CBM-CHECK.                                                    
003860      *    RC-1833 - WORK OUT OUR OWN CBM WHEN THE LOAD FILE DID          
003870      *    NOT CARRY ONE.                                                 
003880           IF I-TIRE-CBM NOT > ZERO                                       
003890               PERFORM 2410-PARSE-SIZE THRU 2410-EXIT                     
003900               IF GEO-VALID = "Y"                                         
003910                   PERFORM 2420-CALC-CBM                                  
003920                   MOVE WS-CBM-RESULT TO I-TIRE-CBM                       
003930               END-IF                                                     
003940           END-IF.                                                        
003950                                                                          
003960                                                                          
003970       2410-PARSE-SIZE.                                                   
003980           MOVE I-SIZE-STRING TO WS-SIZE-NORM.                            
003990           INSPECT WS-SIZE-NORM CONVERTING                                
004000               "abcdefghijklmnopqrstuvwxyz"                               
004010               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                           
004020           MOVE ZERO TO WS-SLASH-POS WS-DASH-POS WS-R-POS.                
004030           MOVE "N" TO GEO-VALID.                                         
004040                                                                          
004050           PERFORM 2411-SCAN-ONE THRU 2411-EXIT                           
004060               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 15.              
004070                                                                          
004080           IF WS-SLASH-POS > ZERO AND WS-R-POS > WS-SLASH-POS             
004090               PERFORM 2412-PARSE-METRIC THRU 2412-EXIT                   
004100           ELSE                                                           
004110               IF WS-DASH-POS > ZERO                                      
004120                   PERFORM 2413-PARSE-IMPERIAL THRU 2413-EXIT             
004130               END-IF                                                     
004140           END-IF.                                                        
004150       2410-EXIT.                                                         
004160           EXIT.                                                          
004170                                                                          
004180                                                                          
004190       2411-SCAN-ONE.                                                     
004200           IF WS-SIZE-BYTE(WS-SUB) = "/" AND WS-SLASH-POS = ZERO          
004210               MOVE WS-SUB TO WS-SLASH-POS                                
004220           END-IF.                                                        
004230           IF WS-SIZE-BYTE(WS-SUB) = "-" AND WS-DASH-POS = ZERO           
004240               MOVE WS-SUB TO WS-DASH-POS                                 
004250           END-IF.                                                        
004260           IF WS-SIZE-BYTE(WS-SUB) = "R" AND WS-R-POS = ZERO              
004270               AND WS-SLASH-POS > ZERO                                    
004280               MOVE WS-SUB TO WS-R-POS                                    
004290           END-IF.                                                        
004300       2411-EXIT.                                                         
004310           EXIT.                                                          
004320                                                                          
004330                                                                          
004340       2412-PARSE-METRIC.                                                 
004350      *    METRIC RADIAL WWWA/AARDD - RC-1833.                            
004360           IF (WS-SLASH-POS - 3) < 1                                      
004370               GO TO 2412-EXIT                                            
004380           END-IF.                                                        
004390                                                                          
004400           IF WS-SIZE-NORM(WS-SLASH-POS - 3:3) IS NOT NUMERIC             
004410               GO TO 2412-EXIT                                            
004420           END-IF.                                                        
004430           IF WS-SIZE-NORM(WS-SLASH-POS + 1:2) IS NOT NUMERIC             
004440               GO TO 2412-EXIT                                            
004450           END-IF.                                                        
004460           IF WS-SIZE-NORM(WS-R-POS + 1:2) IS NOT NUMERIC                 
004470               GO TO 2412-EXIT                                            
004480           END-IF.                                                        
004490                                                                          
004500           MOVE WS-SIZE-NORM(WS-SLASH-POS - 3:3)                          
004510               TO WS-SECTION-WIDTH-MM.                                    
004520           MOVE WS-SIZE-NORM(WS-SLASH-POS + 1:2)                          
004530               TO WS-ASPECT-PCT.                                          
004540           MOVE WS-SIZE-NORM(WS-R-POS + 1:2)                              
004550               TO WS-RIM-INCH.                                            
004560                                                                          
004570           COMPUTE WS-RIM-MM = WS-RIM-INCH * 25.4.                        
004580           COMPUTE WS-SIDEWALL-MM ROUNDED =                               
004590               WS-SECTION-WIDTH-MM * (WS-ASPECT-PCT / 100).               
004600           COMPUTE WS-OVERALL-DIAM-MM =                                   
004610               WS-RIM-MM + (2 * WS-SIDEWALL-MM).                          
004620           MOVE "Y" TO GEO-VALID.                                         
004630       2412-EXIT.                                                         
004640           EXIT.                                                          
004650                                                                          
004660                                                                          
004670       2413-PARSE-IMPERIAL.                                               
004680      *    IMPERIAL BIAS W[.D]-DD - RC-2101.                              
004690           IF WS-DASH-POS < 2 OR (WS-DASH-POS + 2) > 15                   
004700               GO TO 2413-EXIT                                            
004710           END-IF.                                                        
004720           IF WS-SIZE-NORM(WS-DASH-POS + 1:2) IS NOT NUMERIC              
004730               GO TO 2413-EXIT                                            
004740           END-IF.                                                        
004750           MOVE WS-SIZE-NORM(WS-DASH-POS + 1:2) TO WS-RIM-INCH.           
004760                                                                          
004770           MOVE ZERO TO WS-WHOLE-NUM WS-FRAC-DIGIT.                       
004780           PERFORM 2414-WIDTH-DIGIT THRU 2414-EXIT                        
004790               VARYING WS-SUB FROM 1 BY 1                                 
004800                   UNTIL WS-SUB > WS-DASH-POS - 1.                        
004810                                                                          
004820           IF WS-WHOLE-NUM = ZERO AND WS-FRAC-DIGIT = ZERO                
004830               GO TO 2413-EXIT                                            
004840           END-IF.                                                        
004850                                                                          
004860           COMPUTE WS-SECTION-WIDTH-MM ROUNDED =                          
004870               (WS-WHOLE-NUM + (WS-FRAC-DIGIT / 10)) * 25.4.              
004880           COMPUTE WS-RIM-MM = WS-RIM-INCH * 25.4.                        
004890      *    NO DATA POINT ON THE AMOUNT OF SIDEWALL AN AG BIAS             
004900      *    TIRE CARRIES, SO WE ASSUME 85 PERCENT - RC-2101.               
004910           MOVE 85.00 TO WS-ASPECT-PCT.                                   
004920           COMPUTE WS-SIDEWALL-MM ROUNDED =                               
004930               WS-SECTION-WIDTH-MM * 0.85.                                
004940           COMPUTE WS-OVERALL-DIAM-MM =                                   
004950               WS-RIM-MM + (2 * WS-SIDEWALL-MM).                          
004960           MOVE "Y" TO GEO-VALID.                                         
004970       2413-EXIT.                                                         
004980           EXIT.                                                          
004990                                                                          
005000                                                                          
005010       2414-WIDTH-DIGIT.                                                  
005020           MOVE WS-SIZE-BYTE(WS-SUB) TO WS-CHAR.                          
005030           IF WS-CHAR IS DIGIT-CHARS                                      
005040               MOVE WS-CHAR TO WS-DIGIT                                   
005050               IF WS-SUB < WS-DASH-POS - 1                                
005060                   COMPUTE WS-WHOLE-NUM =                                 
005070                       WS-WHOLE-NUM * 10 + WS-DIGIT                       
005080               ELSE                                                       
005090                   IF WS-SUB > 1 AND                                      
005100                       WS-SIZE-BYTE(WS-SUB - 1) = "."                     
005110                       MOVE WS-DIGIT TO WS-FRAC-DIGIT                     
005120                   ELSE                                                   
005130                       COMPUTE WS-WHOLE-NUM =                             
005140                           WS-WHOLE-NUM * 10 + WS-DIGIT                   
005150                   END-IF                                                 
005160               END-IF                                                     
005170           END-IF.                                                        
005180       2414-EXIT.                                                         
005190           EXIT.                                                          
005200                                                                          
005210                                                                          
005220       2420-CALC-CBM.                                                     
005230      *    PRIMARY BATCH CBM RULE - SIMPLE CYLINDER, 3 DECIMALS,          
005240      *    ROUNDED - RC-1833.                                             
005250           COMPUTE WS-CBM-RESULT ROUNDED =                                
005260               3.14159265 * ((WS-OVERALL-DIAM-MM / 2) ** 2)               
005270                   * WS-SECTION-WIDTH-MM / 1000000000.                    
005280                                                                          
005290                                                                          
005300       2600-OUTPUT.                                                       
005310           MOVE I-PROD-ID TO O-PROD-ID.                                   
005320           MOVE I-BRAND TO O-BRAND.                                       
005330           MOVE I-SIZE-STRING TO O-SIZE-STRING.                           
005340           MOVE I-SEGMENT TO O-SEGMENT.                                   
005350           MOVE I-CURRENCY TO O-CURRENCY.                                 
005360           MOVE I-EXW-PRICE TO O-EXW-PRICE.                               
005370           MOVE I-TIRE-CBM TO O-CBM.                                      
005380                                                                          
005390           WRITE PRTLINE                                                  
005400               FROM DETAIL-LINE                                           
005410                   AFTER ADVANCING 1 LINE                                 
005420                       AT EOP                                             
005430                           PERFORM 9900-HEADING.                          
005440                                                                          
005450           MOVE I-REC TO O-REC.                                           
005460           WRITE O-REC.                                                   
005470                                                                          
005480           ADD 1 TO C-CREATED-CTR.                                        
005490                                                                          
005500                                                                          
005510       3000-CLOSING.                                                      
005520           PERFORM 3100-GRAND-TOTAL.                                      
005530           PERFORM 3200-ERROR-TOTAL.                                      
005540                                                                          
005550           CLOSE PRODUCT-IMPORT.                                          
005560           CLOSE PRODUCT-MASTER.                                          
005570           CLOSE PRTOUT.                                                  
005580           CLOSE PRTOUTERR.                                               
005590                                                                          
005600                                                                          
005610       3100-GRAND-TOTAL.                                                  
005620           COMPUTE O-RECORDS-READ = C-CREATED-CTR + C-SKIPPED-CTR.        
005630           MOVE C-CREATED-CTR TO O-CREATED-CTR.                           
005640           MOVE C-SKIPPED-CTR TO O-SKIPPED-CTR.                           
005650                                                                          
005660           WRITE PRTLINE                                                  
005670               FROM GRANDTOTAL-LINE                                       
005680                   AFTER ADVANCING 3 LINES.                               
005690                                                                          
005700                                                                          
005710       3200-ERROR-TOTAL.                                                  
005720           MOVE C-SKIPPED-CTR TO O-ERR-CTR.                               
005730                                                                          
005740           WRITE PRTLINE-ERR                                              
005750               FROM ERROR-TOTAL                                           
005760                   AFTER ADVANCING 3 LINES.                               
005770                                                                          
005780                                                                          
005790       9000-READ.                                                         
005800           READ PRODUCT-IMPORT                                            
005810               AT END                                                     
005820                   MOVE "NO" TO MORE-RECS.                                
005830                                                                          
005840                                                                          
005850       9100-ERR-HEADING.                                                  
005860           ADD 1 TO C-ERR-PCTR.                                           
005870           MOVE C-ERR-PCTR TO O-PCTR.                                     
005880                                                                          
005890           WRITE PRTLINE-ERR                                              
005900               FROM COMPANY-TITLE                                         
005910                   AFTER ADVANCING PAGE.                                  
005920           WRITE PRTLINE-ERR                                              
005930               FROM DIVISION-TITLE                                        
005940                   AFTER ADVANCING 1 LINE.                                
005950           WRITE PRTLINE-ERR                                              
005960               FROM ERROR-TITLE                                           
005970                   AFTER ADVANCING 1 LINE.                                
005980           WRITE PRTLINE-ERR                                              
005990               FROM ERROR-LINE                                            
006000                   AFTER ADVANCING 2 LINES.                               
006010                                                                          
006020                                                                          
006030       9900-HEADING.                                                      
006040           ADD 1 TO C-PCTR.                                               
006050           MOVE C-PCTR TO O-PCTR.                                         
006060                                                                          
006070           WRITE PRTLINE                                                  
006080               FROM COMPANY-TITLE                                         
006090                   AFTER ADVANCING PAGE.                                  
006100           WRITE PRTLINE                                                  
006110               FROM DIVISION-TITLE                                        
006120                   AFTER ADVANCING 1 LINE.                                
006130           WRITE PRTLINE                                                  
006140               FROM REPORT-TITLE                                          
006150                   AFTER ADVANCING 1 LINE.                                
006160           WRITE PRTLINE                                                  
006170               FROM DETAIL-TITLE                                          
006180                   AFTER ADVANCING 2 LINES.                               
