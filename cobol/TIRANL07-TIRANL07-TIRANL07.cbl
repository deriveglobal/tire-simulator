000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.    TIRANL07.                                           
000120       AUTHOR.        C R OTTING.                                         
000130       INSTALLATION.  LASSA TIRE IMPORT - DATA PROCESSING.                
000140       DATE-WRITTEN.  08/14/90.                                           
000150       DATE-COMPILED.                                                     
000160       SECURITY.      COMPANY CONFIDENTIAL - MANAGEMENT USE ONLY.         
000170                                                                          
000180      **********************************************************          
000190      * TIRANL07 - PRODUCT LINE DASHBOARD                                 
000200      *                                                                   
000210      * ONE PASS OF THE PRODUCT MASTER.  TALLIES HOW MANY LINES           
000220      * WE CARRY IN EACH SEGMENT, WHERE THEY COME FROM, AND WHAT          
000230      * THE AVERAGE EX-WORKS PRICE LOOKS LIKE PER SEGMENT.  THIS          
000240      * IS THE FEED FOR THE MONDAY MANAGEMENT MEETING PRINTOUT.           
000250      **********************************************************          
000260      *                                                                   
000270      *    CHANGE LOG                                                     
000280      *    ----------                                                     
000290      *    08/14/90  CRO  ORIGINAL CODED.  RC-1322.                       
000300      *    02/19/93  RWH  SOURCE COUNTRY SECTION ADDED - SALES            
000310      *                   WANTED A COUNTRY BREAKOUT TOO.  RC-1502.        
000320      *    07/08/96  JV   AVERAGE EXW SECTION ADDED.  SKIPS ANY           
000330      *                   UNPRICED SEGMENT ENTIRELY.  RC-1810.            
000340      *    12/03/98  JV   Y2K REMEDIATION - WS-CD-YY WINDOWED THE         
000350      *                   SAME AS THE OTHER ANALYSIS PROGRAMS.            
000360      *                   RC-2007.                                        
000370      *    05/22/02  PDN  COUNTRY TABLE BUMPED TO 50 ENTRIES - WE         
000380      *                   RAN OUT OF ROOM SOURCING FROM VIETNAM.          
000390      *                   RC-2175.                                        
000400      **********************************************************          
000410                                                                          
000420       ENVIRONMENT DIVISION.                                              
000430       CONFIGURATION SECTION.                                             
000440       SOURCE-COMPUTER. IBM-370.                                          
000450       OBJECT-COMPUTER. IBM-370.                                          
000460       SPECIAL-NAMES.                                                     
000470           C01 IS TOP-OF-FORM.                                            
000480                                                                          
000490       INPUT-OUTPUT SECTION.                                              
000500       FILE-CONTROL.                                                      
000510                                                                          
000520       SELECT PRODUCT-MASTER                                              
000530                ASSIGN TO PRODMAST                                        
000540                ORGANIZATION IS LINE SEQUENTIAL.                          
000550                                                                          
000560       SELECT DASHBOARD-REPORT                                            
000570                ASSIGN TO DASHRPT                                         
000580                ORGANIZATION IS RECORD SEQUENTIAL.                        
000590                                                                          
000600       DATA DIVISION.                                                     
000610       FILE SECTION.                                                      
000620                                                                          
000630       FD  PRODUCT-MASTER                                                 
000640           LABEL RECORD IS STANDARD                                       
000650           RECORD CONTAINS 160 CHARACTERS                                 
000660           DATA RECORD IS I-REC.                                          
000670                                                                          
000680       01  I-REC.                                                         
000690           05  I-PROD-ID          PIC 9(6).                               
000700           05  I-BRAND            PIC X(20).                              
000710           05  I-MODEL-NAME       PIC X(20).                              
000720           05  I-SIZE-STRING      PIC X(15).                              
000730           05  I-SEGMENT          PIC X(3).                               
000740           05  I-CATEGORY         PIC X(20).                              
000750           05  I-RADIAL-OR-BIAS   PIC X(6).                               
000760           05  I-LOAD-INDEX       PIC X(5).                               
000770           05  I-SPEED-RATING     PIC X(2).                               
000780           05  I-PLY-RATING       PIC X(6).                               
000790           05  I-CURRENCY         PIC X(3).                               
000800           05  I-EXW-PRICE        PIC S9(7)V99.                           
000810           05  I-PACKING-COST     PIC S9(5)V99.                           
000820           05  I-TIRE-WEIGHT-KG   PIC S9(4)V99.                           
000830           05  I-TIRE-CBM         PIC S9(2)V999.                          
000840           05  I-DUTY-PERCENT     PIC S9(3)V99.                           
000850           05  I-SOURCE-COUNTRY   PIC X(20).                              
000860           05  FILLER             PIC X(02).                              
000870                                                                          
000880       FD  DASHBOARD-REPORT                                               
000890           LABEL RECORD IS OMITTED                                        
000900           RECORD CONTAINS 132 CHARACTERS                                 
000910           LINAGE IS 60 WITH FOOTING AT 55                                
000920           DATA RECORD IS PRTLINE.                                        
000930                                                                          
000940       01  PRTLINE                PIC X(132).                             
000950                                                                          
000960       WORKING-STORAGE SECTION.                                           
000970                                                                          
000980       77  C-PCTR             PIC S99    COMP  VALUE ZERO.                
000990       77  WS-SUB             PIC S9(3)  COMP  VALUE ZERO.                
001000       77  WS-SEG-IX          PIC S9(3)  COMP  VALUE ZERO.                
001010       77  WS-COUNTRY-ROWS    PIC S9(3)  COMP  VALUE ZERO.                
001020       77  MORE-RECS          PIC XXX          VALUE "YES".               
001030       77  WS-COUNTRY-FOUND   PIC X            VALUE "N".                 
001040       77  WS-COUNTRY-NAME    PIC X(20)        VALUE SPACES.              
001050                                                                          
001060      *    RC-1322 - THE SEGMENT CODES AND THEIR PRINTED NAMES            
001070      *    ARE HELD AS SMALL HARD-CODED TABLES, THE WAY THE PARK          
001080      *    PRICE TABLE WAS HELD ON THE OLD TICKET SALES RUN.              
001090       01  SEGMENT-CODE-ARRAY.                                            
001100           05  FILLER    PIC X(3)  VALUE "AG ".                           
001110           05  FILLER    PIC X(3)  VALUE "TBR".                           
001120           05  FILLER    PIC X(3)  VALUE "PCR".                           
001130           05  FILLER    PIC X(3)  VALUE "LT ".                           
001140           05  FILLER    PIC X(3)  VALUE "OTR".                           
001150           05  FILLER    PIC X(3)  VALUE "IND".                           
001160                                                                          
001170       01  SEGMENT-CODES REDEFINES SEGMENT-CODE-ARRAY.                    
001180           05  SEG-CODE-VAL  PIC X(3)  OCCURS 6 TIMES.                    
001190                                                                          
001200       01  SEGMENT-NAME-ARRAY.                                            
001210           05  FILLER    PIC X(12) VALUE "AG".                            
001220           05  FILLER    PIC X(12) VALUE "TBR".                           
001230           05  FILLER    PIC X(12) VALUE "PCR".                           
001240           05  FILLER    PIC X(12) VALUE "LT".                            
001250           05  FILLER    PIC X(12) VALUE "OTR".                           
001260           05  FILLER    PIC X(12) VALUE "IND".                           
001270           05  FILLER    PIC X(12) VALUE "UNSPECIFIED".                   
001280                                                                          
001290       01  SEGMENT-NAMES REDEFINES SEGMENT-NAME-ARRAY.                    
001300           05  SEG-NAME-VAL  PIC X(12)  OCCURS 7 TIMES.                   
001310                                                                          
001320       01  SEGMENT-COUNTERS.                                              
001330           05  SEG-COUNTER-ENTRY OCCURS 7 TIMES.                          
001340               10  SEG-COUNT        PIC S9(5)    COMP VALUE ZERO.         
001350               10  SEG-EXW-SUM      PIC S9(9)V99      VALUE ZERO.         
001360               10  SEG-EXW-COUNT    PIC S9(5)    COMP VALUE ZERO.         
001370                                                                          
001380       01  COUNTRY-TABLE.                                                 
001390           05  COUNTRY-ENTRY OCCURS 50 TIMES.                             
001400               10  CTY-NAME   PIC X(20)  VALUE SPACES.                    
001410               10  CTY-COUNT  PIC S9(5)  COMP VALUE ZERO.                 
001420                                                                          
001430       01  WS-AVG-EXW             PIC S9(7)V99  VALUE ZERO.               
001440                                                                          
001450       01  WS-CURRENT-DATE          PIC 9(6)     VALUE ZERO.              
001460                                                                          
001470       01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.                   
001480           05  WS-CD-YY             PIC 99.                               
001490           05  WS-CD-MM             PIC 99.                               
001500           05  WS-CD-DD             PIC 99.                               
001510                                                                          
001520       01  COMPANY-TITLE.                                                 
001530           05  FILLER          PIC X(6)  VALUE "DATE:".                   
001540           05  O-MONTH         PIC 99.                                    
001550           05  FILLER          PIC X     VALUE "/".                       
001560           05  O-DAY           PIC 99.                                    
001570           05  FILLER          PIC X     VALUE "/".                       
001580           05  O-YEAR          PIC 99.                                    
001590           05  FILLER          PIC X(27) VALUE SPACES.                    
001600           05  FILLER          PIC X(25) VALUE                            
001610               "LASSA PRODUCT DASHBOARD".                                 
001620           05  FILLER          PIC X(50) VALUE SPACES.                    
001630           05  FILLER          PIC X(6)  VALUE "PAGE:".                   
001640           05  O-PCTR          PIC Z9.                                    
001650                                                                          
001660       01  BLANK-LINE.                                                    
001670           05  FILLER          PIC X(132) VALUE SPACES.                   
001680                                                                          
001690       01  SEGMENT-HEADING.                                               
001700           05  FILLER          PIC X(3)  VALUE SPACES.                    
001710           05  FILLER          PIC X(24) VALUE                            
001720               "PRODUCT COUNT BY SEGMENT".                                
001730           05  FILLER          PIC X(105) VALUE SPACES.                   
001740                                                                          
001750       01  SEGMENT-COL-HEADING.                                           
001760           05  FILLER          PIC X(3)  VALUE SPACES.                    
001770           05  FILLER          PIC X(7)  VALUE "SEGMENT".                 
001780           05  FILLER          PIC X(9)  VALUE SPACES.                    
001790           05  FILLER          PIC X(5)  VALUE "COUNT".                   
001800           05  FILLER          PIC X(108) VALUE SPACES.                   
001810                                                                          
001820       01  SEGMENT-LINE.                                                  
001830           05  FILLER          PIC X(3)  VALUE SPACES.                    
001840           05  O-SEG-NAME      PIC X(12).                                 
001850           05  FILLER          PIC X(7)  VALUE SPACES.                    
001860           05  O-SEG-COUNT     PIC ZZZZ9.                                 
001870           05  FILLER          PIC X(101) VALUE SPACES.                   
001880                                                                          
001890       01  COUNTRY-HEADING.                                               
001900           05  FILLER          PIC X(3)  VALUE SPACES.                    
001910           05  FILLER          PIC X(31) VALUE                            
001920               "PRODUCT COUNT BY SOURCE COUNTRY".                         
001930           05  FILLER          PIC X(98) VALUE SPACES.                    
001940                                                                          
001950       01  COUNTRY-COL-HEADING.                                           
001960           05  FILLER          PIC X(3)  VALUE SPACES.                    
001970           05  FILLER          PIC X(7)  VALUE "COUNTRY".                 
001980           05  FILLER          PIC X(17) VALUE SPACES.                    
001990           05  FILLER          PIC X(5)  VALUE "COUNT".                   
002000           05  FILLER          PIC X(100) VALUE SPACES.                   
002010                                                                          
002020       01  COUNTRY-LINE.                                                  
002030           05  FILLER          PIC X(3)  VALUE SPACES.                    
002040           05  O-CTY-NAME      PIC X(20).                                 
002050           05  FILLER          PIC X(4)  VALUE SPACES.                    
002060           05  O-CTY-COUNT     PIC ZZZZ9.                                 
002070           05  FILLER          PIC X(100) VALUE SPACES.                   
002080                                                                          
002090       01  AVERAGE-HEADING.                                               
002100           05  FILLER          PIC X(3)  VALUE SPACES.                    
002110           05  FILLER          PIC X(28) VALUE                            
002120               "AVERAGE EXW PRICE BY SEGMENT".                            
002130           05  FILLER          PIC X(101) VALUE SPACES.                   
002140                                                                          
002150       01  AVERAGE-COL-HEADING.                                           
002160           05  FILLER          PIC X(3)  VALUE SPACES.                    
002170           05  FILLER          PIC X(7)  VALUE "SEGMENT".                 
002180           05  FILLER          PIC X(9)  VALUE SPACES.                    
002190           05  FILLER          PIC X(7)  VALUE "AVG EXW".                 
002200           05  FILLER          PIC X(106) VALUE SPACES.                   
002210                                                                          
002220       01  AVERAGE-LINE.                                                  
002230           05  FILLER          PIC X(3)  VALUE SPACES.                    
002240           05  O-AVG-SEG-NAME  PIC X(12).                                 
002250           05  FILLER          PIC X(7)  VALUE SPACES.                    
002260           05  O-AVG-EXW       PIC $$$,$$9.99.                            
002270           05  FILLER          PIC X(99) VALUE SPACES.                    
002280                                                                          
002290                                                                          
002300       PROCEDURE DIVISION.                                                
002310                                                                          
002320       0000-TIRANL07.                                                     
002330           PERFORM 1000-INIT.                                             
002340           PERFORM 2000-MAINLINE                                          
002350               UNTIL MORE-RECS = "NO".                                    
002360           PERFORM 3000-CLOSING.                                          
002370           STOP RUN.                                                      
002380                                                                          
002390                                                                          
002400       1000-INIT.                                                         
002410           ACCEPT WS-CURRENT-DATE FROM DATE.                              
002420           MOVE WS-CD-MM TO O-MONTH.                                      
002430           MOVE WS-CD-DD TO O-DAY.                                        
002440           MOVE WS-CD-YY TO O-YEAR.                                       
002450                                                                          
002460           OPEN INPUT PRODUCT-MASTER.                                     
002470           OPEN OUTPUT DASHBOARD-REPORT.                                  
002480                                                                          
002490           PERFORM 9900-HEADING.                                          
002500           PERFORM 9000-READ.                                             
002510                                                                          
002520                                                                          
002530       2000-MAINLINE.                                                     
002540           PERFORM 2100-TALLY-SEGMENT.                                    
002550           PERFORM 2200-TALLY-COUNTRY.                                    
002560           PERFORM 9000-READ.                                             
002570                                                                          
002580                                                                          
002590       2100-TALLY-SEGMENT.                                                
002600           MOVE 7 TO WS-SEG-IX.                                           
002610           IF I-SEGMENT NOT = SPACES                                      
002620               PERFORM 2110-FIND-SEGMENT                                  
002630                   VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 6            
002640           END-IF.                                                        
002650                                                                          
002660           ADD 1 TO SEG-COUNT(WS-SEG-IX).                                 
002670                                                                          
002680           IF I-EXW-PRICE > ZERO                                          
002690               ADD I-EXW-PRICE TO SEG-EXW-SUM(WS-SEG-IX)                  
002700               ADD 1 TO SEG-EXW-COUNT(WS-SEG-IX)                          
002710           END-IF.                                                        
002720                                                                          
002730                                                                          
002740       2110-FIND-SEGMENT.                                                 
002750           IF SEG-CODE-VAL(WS-SUB) = I-SEGMENT                            
002760               MOVE WS-SUB TO WS-SEG-IX                                   
002770           END-IF.                                                        
002780                                                                          
002790                                                                          
002800       2200-TALLY-COUNTRY.                                                
002810           MOVE I-SOURCE-COUNTRY TO WS-COUNTRY-NAME.                      
002820           IF WS-COUNTRY-NAME = SPACES                                    
002830               MOVE "UNSPECIFIED" TO WS-COUNTRY-NAME                      
002840           END-IF.                                                        
002850                                                                          
002860           MOVE "N" TO WS-COUNTRY-FOUND.                                  
002870           IF WS-COUNTRY-ROWS > ZERO                                      
002880               PERFORM 2210-SCAN-COUNTRY                                  
002890                   VARYING WS-SUB FROM 1 BY 1                             
002900                       UNTIL WS-SUB > WS-COUNTRY-ROWS                     
002910           END-IF.                                                        
002920                                                                          
002930           IF WS-COUNTRY-FOUND = "N" AND WS-COUNTRY-ROWS < 50             
002940               ADD 1 TO WS-COUNTRY-ROWS                                   
002950               MOVE WS-COUNTRY-NAME TO CTY-NAME(WS-COUNTRY-ROWS)          
002960               MOVE 1 TO CTY-COUNT(WS-COUNTRY-ROWS)                       
002970           END-IF.                                                        
002980                                                                          
002990                                                                          
003000       2210-SCAN-COUNTRY.                                                 
003010           IF CTY-NAME(WS-SUB) = WS-COUNTRY-NAME                          
003020               ADD 1 TO CTY-COUNT(WS-SUB)                                 
003030               MOVE "Y" TO WS-COUNTRY-FOUND                               
003040           END-IF.                                                        
003050                                                                          
003060                                                                          
003070       3000-CLOSING.                                                      
003080           PERFORM 3100-SEGMENT-SECTION.                                  
003090           PERFORM 3200-COUNTRY-SECTION.                                  
003100           PERFORM 3300-AVERAGE-SECTION.                                  
003110                                                                          
003120           CLOSE PRODUCT-MASTER.                                          
003130           CLOSE DASHBOARD-REPORT.                                        
003140                                                                          
003150                                                                          
003160       3100-SEGMENT-SECTION.                                              
003170           WRITE PRTLINE FROM SEGMENT-HEADING                             
003180               AFTER ADVANCING 2 LINES.                                   
003190           WRITE PRTLINE FROM SEGMENT-COL-HEADING                         
003200               AFTER ADVANCING 1 LINE.                                    
003210           WRITE PRTLINE FROM BLANK-LINE                                  
003220               AFTER ADVANCING 1 LINE.                                    
003230                                                                          
003240           PERFORM 3110-SEGMENT-DETAIL                                    
003250               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 7.               
003260                                                                          
003270                                                                          
003280       3110-SEGMENT-DETAIL.                                               
003290           MOVE SEG-NAME-VAL(WS-SUB) TO O-SEG-NAME.                       
003300           MOVE SEG-COUNT(WS-SUB) TO O-SEG-COUNT.                         
003310           WRITE PRTLINE FROM SEGMENT-LINE                                
003320               AFTER ADVANCING 1 LINE.                                    
003330                                                                          
003340                                                                          
003350       3200-COUNTRY-SECTION.                                              
003360           WRITE PRTLINE FROM COUNTRY-HEADING                             
003370               AFTER ADVANCING 3 LINES.                                   
003380           WRITE PRTLINE FROM COUNTRY-COL-HEADING                         
003390               AFTER ADVANCING 1 LINE.                                    
003400           WRITE PRTLINE FROM BLANK-LINE                                  
003410               AFTER ADVANCING 1 LINE.                                    
003420                                                                          
003430           IF WS-COUNTRY-ROWS > ZERO                                      
003440               PERFORM 3210-COUNTRY-DETAIL                                
003450                   VARYING WS-SUB FROM 1 BY 1                             
003460                       UNTIL WS-SUB > WS-COUNTRY-ROWS                     
003470           END-IF.                                                        
003480                                                                          
003490                                                                          
003500       3210-COUNTRY-DETAIL.                                               
003510           MOVE CTY-NAME(WS-SUB) TO O-CTY-NAME.                           
003520           MOVE CTY-COUNT(WS-SUB) TO O-CTY-COUNT.                         
003530           WRITE PRTLINE FROM COUNTRY-LINE                                
003540               AFTER ADVANCING 1 LINE.                                    
003550                                                                          
003560                                                                          
003570       3300-AVERAGE-SECTION.                                              
003580           WRITE PRTLINE FROM AVERAGE-HEADING                             
003590               AFTER ADVANCING 3 LINES.                                   
003600           WRITE PRTLINE FROM AVERAGE-COL-HEADING                         
003610               AFTER ADVANCING 1 LINE.                                    
003620           WRITE PRTLINE FROM BLANK-LINE                                  
003630               AFTER ADVANCING 1 LINE.                                    
003640                                                                          
003650           PERFORM 3310-AVERAGE-DETAIL                                    
003660               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 7.               
003670                                                                          
003680                                                                          
003690      *    RC-1810 - A SEGMENT WITH NOTHING PRICED DOES NOT GET           
003700      *    AN AVERAGE LINE AT ALL, NOT EVEN A ZERO ONE.                   
003710       3310-AVERAGE-DETAIL.                                               
003720           IF SEG-EXW-COUNT(WS-SUB) > ZERO                                
003730               COMPUTE WS-AVG-EXW ROUNDED =                               
003740                   SEG-EXW-SUM(WS-SUB) / SEG-EXW-COUNT(WS-SUB)            
003750               MOVE SEG-NAME-VAL(WS-SUB) TO O-AVG-SEG-NAME                
003760               MOVE WS-AVG-EXW TO O-AVG-EXW                               
003770               WRITE PRTLINE FROM AVERAGE-LINE                            
003780                   AFTER ADVANCING 1 LINE                                 
003790           END-IF.                                                        
003800                                                                          
003810                                                                          
003820       9000-READ.                                                         
003830           READ PRODUCT-MASTER                                            
003840               AT END                                                     
003850                   MOVE "NO" TO MORE-RECS.                                
003860                                                                          
003870                                                                          
003880       9900-HEADING.                                                      
003890           ADD 1 TO C-PCTR.                                               
003900           MOVE C-PCTR TO O-PCTR.                                         
003910                                                                          
003920           WRITE PRTLINE FROM COMPANY-TITLE                               
003930               AFTER ADVANCING PAGE.                                      
