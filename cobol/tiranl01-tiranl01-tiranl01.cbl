000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.    TIRANL01.                                           
000120       AUTHOR.        D E STOKES.                                         
000130       INSTALLATION.  LASSA TIRE IMPORT - DATA PROCESSING.                
000140       DATE-WRITTEN.  03/14/88.                                           
000150       DATE-COMPILED.                                                     
000160       SECURITY.      COMPANY CONFIDENTIAL - IMPORT COST DATA.            
000170                                                                          
000180      **********************************************************          
000190      * TIRANL01 - LANDED COST SIMULATOR                                  
000200      *                                                                   
000210      * READS A BATCH OF COST/MARGIN SCENARIOS (TIR-SIM-PARM) AND         
000220      * PRODUCES THE LANDED COST AND SUGGESTED SELLING PRICE FOR          
000230      * EACH ONE.  DRIVES THE SAME COMPUTE LOGIC THE PRICING DESK         
000240      * USES WHEN QUOTING A NEW CONTAINER OF IMPORTED TIRE.               
000250      **********************************************************          
000260      *                                                                   
000270      *    CHANGE LOG                                                     
000280      *    ----------                                                     
000290      *    03/14/88  DES  ORIGINAL CODED PER PRICING DESK REQUEST         
000300      *                   RC-1140. BASE/DUTY/LANDED COST CALC.            
000310      *    05/02/88  DES  ADDED SUGGESTED SELL PRICE CALC, RC-1177        
000320      *    11/09/89  DES  FIXED DUTY PERCENT COMPUTE - WAS                
000330      *                   TRUNCATING INSTEAD OF ROUNDING. RC-1310.        
000340      *    02/27/90  TLK  ADDED AVERAGE LANDED COST / SELL PRICE          
000350      *                   GRAND TOTAL LINES, MGR REQUEST. RC-1388         
000360      *    07/15/91  TLK  OTHER-COSTS FIELD WAS BEING IGNORED IN          
000370      *                   BASE COST COMPUTE.  RC-1502.                    
000380      *    01/08/93  RWH  RENAMED FROM COST01 TO TIRANL01 WHEN            
000390      *                   ANALYSIS SERIES STANDARDIZED. RC-1699.          
000400      *    09/21/94  RWH  PAGE HEADING NOW SHOWS SCENARIO COUNT.          
000410      *                   RC-1811.                                        
000420      *    06/03/96  JV   SUGGESTED SELL NOW COMPUTED OFF                 
000430      *                   UNROUNDED LANDED COST. AUDIT 96-07.             
000440      *    12/02/98  JV   Y2K REMEDIATION - CENTURY WINDOW ADDED          
000450      *                   TO WS-CURRENT-DATE-X.  RC-2004.                 
000460      *    04/11/00  PDN  GRAND TOTAL AVERAGE DIVIDE WAS ABENDING         
000470      *                   ON ZERO SCENARIO COUNT. GUARDED. RC-2091        
000480      *    08/30/02  PDN  DUTY PERCENT WIDENED TO S9(3)V99 TO             
000490      *                   MATCH NEW MASTER FILE LAYOUT. RC-2233.          
000485      *    03/18/04  LMS  DUTY AMOUNT FEEDING THE UNROUNDED               
000487      *                   LANDED COST WAS ALREADY ROUNDED -               
000489      *                   SUB-CENT PRECISION WAS LOST BEFORE IT           
000491      *                   EVER REACHED SUGGESTED SELL.  NOW               
000493      *                   CARRIES ITS OWN UNROUNDED DUTY                  
000495      *                   FIGURE.  RC-2261.                               
000500      **********************************************************          
000510                                                                          
000520       ENVIRONMENT DIVISION.                                              
000530       CONFIGURATION SECTION.                                             
000540       SOURCE-COMPUTER. IBM-370.                                          
000550       OBJECT-COMPUTER. IBM-370.                                          
000560       SPECIAL-NAMES.                                                     
000570           C01 IS TOP-OF-FORM                                             
000580           CLASS NUMERIC-SIGN-CHAR IS "+" THRU "-".                       
000590                                                                          
000600       INPUT-OUTPUT SECTION.                                              
000610       FILE-CONTROL.                                                      
000620                                                                          
000630       SELECT TIR-SIM-PARM                                                
000640                ASSIGN TO SIMPARM                                         
000650                ORGANIZATION IS LINE SEQUENTIAL.                          
000660                                                                          
000670          SELECT PRTOUT                                                   
000680                ASSIGN TO SIMRPT                                          
000690                ORGANIZATION IS RECORD SEQUENTIAL.                        
000700                                                                          
000710       DATA DIVISION.                                                     
000720       FILE SECTION.                                                      
000730                                                                          
000740       FD  TIR-SIM-PARM                                                   
000750           LABEL RECORD IS STANDARD                                       
000760           RECORD CONTAINS 50 CHARACTERS                                  
000770           DATA RECORD IS I-REC.                                          
000780                                                                          
000790       01  I-REC.                                                         
000800           05  I-SIM-EXW               PIC S9(7)V99.                      
000810           05  I-SIM-FREIGHT-TOTAL     PIC S9(7)V99.                      
000820           05  I-SIM-DUTY-PERCENT      PIC S9(3)V99.                      
000830           05  I-SIM-OTHER-COSTS       PIC S9(7)V99.                      
000840           05  I-SIM-TARGET-MARGIN-PCT PIC S9(3)V99.                      
000850           05  FILLER                  PIC X(13).                         
000860                                                                          
000870       FD  PRTOUT                                                         
000880           LABEL RECORD IS OMITTED                                        
000890           RECORD CONTAINS 132 CHARACTERS                                 
000900           LINAGE IS 60 WITH FOOTING AT 55                                
000910           DATA RECORD IS PRTLINE.                                        
000920                                                                          
000930       01  PRTLINE                     PIC X(132).                        
000940                                                                          
000950       WORKING-STORAGE SECTION.                                           
000960                                                                          
000970       77  C-SCTR            PIC S9(5) COMP         VALUE ZERO.           
000980       77  C-PCTR            PIC S99   COMP         VALUE ZERO.           
000990       77  MORE-RECS         PIC XXX                VALUE "YES".          
000995       77  C-DUTY-AMOUNT-UNR PIC S9(9)V9(4) VALUE ZERO.            RC-2261
001000                                                                          
001010       01  WS-AMOUNTS.                                                    
001020           05  C-BASE-COST       PIC S9(9)V99    VALUE ZERO.              
001030           05  C-DUTY-AMOUNT     PIC S9(9)V99    VALUE ZERO.              
001040           05  C-LANDED-COST     PIC S9(9)V99    VALUE ZERO.              
001050           05  C-LANDED-COST-UNR PIC S9(9)V9(4)  VALUE ZERO.              
001060           05  C-SUGGESTED-SELL  PIC S9(9)V99    VALUE ZERO.              
001070           05  FILLER            PIC X(08).                               
001080                                                                          
001090       01  WS-AMOUNTS-EDIT-VIEW REDEFINES WS-AMOUNTS.                     
001100           05  E-BASE-COST       PIC S9(11).                              
001110           05  E-DUTY-AMOUNT     PIC S9(11).                              
001120           05  E-LANDED-COST     PIC S9(11).                              
001130           05  E-LANDED-COST-UNR PIC S9(13).                              
001140           05  E-SUGGESTED-SELL  PIC S9(11).                              
001150           05  FILLER            PIC X(08).                               
001160                                                                          
001170       01  WS-GRAND-TOTALS.                                               
001180           05  GT-LANDED-COST     PIC S9(11)V99  VALUE ZERO.              
001190           05  GT-SUGGESTED-SELL  PIC S9(11)V99  VALUE ZERO.              
001200           05  AVG-LANDED-COST    PIC S9(9)V99   VALUE ZERO.              
001210           05  AVG-SUGGESTED-SELL PIC S9(9)V99   VALUE ZERO.              
001220           05  FILLER             PIC X(10).                              
001230                                                                          
001240       01  I-REC-ZONE-CHECK REDEFINES I-REC.                              
001250           05  Z-SIM-EXW           PIC X(09).                             
001260           05  Z-SIM-FREIGHT-TOTAL PIC X(09).                             
001270           05  Z-SIM-DUTY-PERCENT  PIC X(05).                             
001280           05  Z-SIM-OTHER-COSTS   PIC X(09).                             
001290           05  Z-SIM-TARGET-MARGIN PIC X(05).                             
001300           05  FILLER              PIC X(13).                             
001310                                                                          
001320       01  WS-CURRENT-DATE         PIC 9(6)       VALUE ZERO.             
001330                                                                          
001340       01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.                   
001350           05  WS-CD-YY            PIC 99.                                
001360           05  WS-CD-MM            PIC 99.                                
001370           05  WS-CD-DD            PIC 99.                                
001380                                                                          
001390       01  COMPANY-TITLE.                                                 
001400           05  FILLER          PIC X(6)  VALUE "DATE:".                   
001410           05  O-MONTH         PIC 99.                                    
001420           05  FILLER          PIC X     VALUE "/".                       
001430           05  O-DAY           PIC 99.                                    
001440           05  FILLER          PIC X     VALUE "/".                       
001450           05  O-YEAR          PIC 99.                                    
001460           05  FILLER          PIC X(33) VALUE SPACES.                    
001470           05  FILLER          PIC X(33) VALUE                            
001480               "LASSA LANDED COST SIMULATION RUN".                        
001490           05  FILLER          PIC X(40) VALUE SPACES.                    
001500           05  FILLER          PIC X(6)  VALUE "PAGE:".                   
001510           05  O-PCTR          PIC Z9.                                    
001520                                                                          
001530       01  COLUMN-HEADING-1.                                              
001540           05  FILLER          PIC X(4)  VALUE SPACES.                    
001550           05  FILLER          PIC X(4)  VALUE "EXW ".                    
001560           05  FILLER          PIC X(9)  VALUE SPACES.                    
001570           05  FILLER          PIC X(7)  VALUE "FREIGHT".                 
001580           05  FILLER          PIC X(8)  VALUE SPACES.                    
001590           05  FILLER          PIC X(5)  VALUE "OTHER".                   
001600           05  FILLER          PIC X(8)  VALUE SPACES.                    
001610           05  FILLER          PIC X(4)  VALUE "DUTY".                    
001620           05  FILLER          PIC X(8)  VALUE SPACES.                    
001630           05  FILLER          PIC X(6)  VALUE "LANDED".                  
001640           05  FILLER          PIC X(9)  VALUE SPACES.                    
001650           05  FILLER          PIC X(9)  VALUE "SUGGESTED".               
001660           05  FILLER          PIC X(40) VALUE SPACES.                    
001670                                                                          
001680       01  COLUMN-HEADING-2.                                              
001690           05  FILLER          PIC X(4)  VALUE SPACES.                    
001700           05  FILLER          PIC X(5)  VALUE "PRICE".                   
001710           05  FILLER          PIC X(8)  VALUE SPACES.                    
001720           05  FILLER          PIC X(5)  VALUE "TOTAL".                   
001730           05  FILLER          PIC X(10) VALUE SPACES.                    
001740           05  FILLER          PIC X(5)  VALUE "COSTS".                   
001750           05  FILLER          PIC X(7)  VALUE SPACES.                    
001760           05  FILLER          PIC X(3)  VALUE "PCT".                     
001770           05  FILLER          PIC X(9)  VALUE SPACES.                    
001780           05  FILLER          PIC X(4)  VALUE "COST".                    
001790           05  FILLER          PIC X(11) VALUE SPACES.                    
001800           05  FILLER          PIC X(10) VALUE "SELL PRICE".              
001810           05  FILLER          PIC X(39) VALUE SPACES.                    
001820                                                                          
001830       01  DETAIL-LINE.                                                   
001840           05  FILLER            PIC X(3)  VALUE SPACES.                  
001850           05  O-SCENARIO-NO      PIC ZZ9.                                
001860           05  FILLER            PIC X(3)  VALUE SPACES.                  
001870           05  O-EXW              PIC $$$,$$9.99.                         
001880           05  FILLER            PIC X(3)  VALUE SPACES.                  
001890           05  O-FREIGHT          PIC $$$,$$9.99.                         
001900           05  FILLER            PIC X(3)  VALUE SPACES.                  
001910           05  O-OTHER-COSTS      PIC $$$,$$9.99.                         
001920           05  FILLER            PIC X(3)  VALUE SPACES.                  
001930           05  O-DUTY-PERCENT     PIC ZZ9.99.                             
001940           05  FILLER            PIC X(4)  VALUE SPACES.                  
001950           05  O-LANDED-COST      PIC $$$,$$9.99.                         
001960           05  FILLER            PIC X(3)  VALUE SPACES.                  
001970           05  O-SUGGESTED-SELL   PIC $$$,$$9.99.                         
001980           05  FILLER            PIC X(5)  VALUE SPACES.                  
001990                                                                          
002000       01  GRANDTOTAL-LINE.                                               
002010           05  FILLER            PIC X(20) VALUE SPACES.                  
002020           05  FILLER            PIC X(14) VALUE                          
002030               "GRAND TOTALS:".                                           
002040           05  O-GT-LANDED-COST  PIC $$,$$$,$$9.99.                       
002050           05  FILLER            PIC X(4)  VALUE SPACES.                  
002060           05  O-GT-SUGGESTED    PIC $$,$$$,$$9.99.                       
002070           05  FILLER            PIC X(60) VALUE SPACES.                  
002080                                                                          
002090       01  AVG-LANDED-LINE.                                               
002100           05  FILLER            PIC X(20) VALUE SPACES.                  
002110           05  FILLER            PIC X(34) VALUE                          
002120               "AVERAGE LANDED COST PER SCENARIO:".                       
002130           05  O-AVG-LANDED-COST PIC $$$,$$9.99.                          
002140           05  FILLER            PIC X(64) VALUE SPACES.                  
002150                                                                          
002160       01  AVG-SUGGESTED-LINE.                                            
002170           05  FILLER            PIC X(20) VALUE SPACES.                  
002180           05  FILLER            PIC X(37) VALUE                          
002190               "AVERAGE SUGGESTED SELL PER SCENARIO:".                    
002200           05  O-AVG-SUGGESTED   PIC $$$,$$9.99.                          
002210           05  FILLER            PIC X(61) VALUE SPACES.                  
002220                                                                          
002230                                                                          
002240       PROCEDURE DIVISION.                                                
002250                                                                          
002260       0000-TIRANL01.                                                     
002270           PERFORM 1000-INIT.                                             
002280           PERFORM 2000-MAINLINE                                          
002290               UNTIL MORE-RECS = "NO".                                    
002300           PERFORM 3000-CLOSING.                                          
002310           STOP RUN.                                                      
002320                                                                          
002330                                                                          
002340       1000-INIT.                                                         
002350           ACCEPT WS-CURRENT-DATE FROM DATE.                              
002360           MOVE WS-CD-MM TO O-MONTH.                                      
002370           MOVE WS-CD-DD TO O-DAY.                                        
002380      *    Y2K REMEDIATION - RC-2004 - WINDOW THE 2 DIGIT YEAR.           
002390           MOVE WS-CD-YY TO O-YEAR.                                RC-2004
002400                                                                          
002410           OPEN INPUT TIR-SIM-PARM.                                       
002420           OPEN OUTPUT PRTOUT.                                            
002430           PERFORM 9100-HEADING.                                          
002440           PERFORM 9000-READ.                                             
002450                                                                          
002460                                                                          
002470       2000-MAINLINE.                                                     
002480           ADD 1 TO C-SCTR.                                               
002490           PERFORM 2100-CALC-LANDED-COST.                                 
002500           PERFORM 2200-CALC-SUGGESTED-SELL.                              
002510           PERFORM 2300-OUTPUT.                                           
002520           PERFORM 9000-READ.                                             
002530                                                                          
002540                                                                          
002550       2100-CALC-LANDED-COST.                                             
002560      *    BASE COST = EXW + FREIGHT + OTHER COSTS.  RC-1502 FIX.         
002570           ADD I-SIM-EXW I-SIM-FREIGHT-TOTAL I-SIM-OTHER-COSTS            
002580               GIVING C-BASE-COST.                                        
002590                                                                          
002600      *    DUTY AMOUNT = BASE COST TIMES DUTY PERCENT / 100.              
002605      *    ROUNDED FIGURE IS FOR THE PRINTED LANDED COST ONLY.            
002610           COMPUTE C-DUTY-AMOUNT ROUNDED =                         RC-1502
002620               C-BASE-COST * I-SIM-DUTY-PERCENT / 100.                    
002630                                                                          
002632      *    RC-2261 - FULL-PRECISION DUTY, NO ROUNDED PHRASE,              
002634      *    SO THE UNROUNDED LANDED COST BELOW DOES NOT LOSE               
002636      *    SUB-CENT PRECISION BEFORE IT REACHES SELL PRICE.               
002638           COMPUTE C-DUTY-AMOUNT-UNR =                             RC-2261
002639               C-BASE-COST * I-SIM-DUTY-PERCENT / 100.                    
002640                                                                          
002641      *    LANDED COST = BASE COST + DUTY, ROUNDED TO 2 DECIMALS.         
002650      *    RC-1310 - THIS COMPUTE MUST SAY ROUNDED, NOT TRUNCATE.         
002660           COMPUTE C-LANDED-COST ROUNDED =                         RC-1310
002670               C-BASE-COST + C-DUTY-AMOUNT.                               
002680                                                                          
002690      *    RC-2261 - UNROUNDED LANDED COST NOW BUILT FROM THE             
002695      *    UNROUNDED DUTY FIGURE, NOT THE ROUNDED ONE ABOVE.              
002700           COMPUTE C-LANDED-COST-UNR =                             RC-2261
002710               C-BASE-COST + C-DUTY-AMOUNT-UNR.                           
002720                                                                          
002730                                                                          
002740       2200-CALC-SUGGESTED-SELL.                                          
002750      *    AUDIT FINDING 96-07 - SUGGESTED SELL USES THE UNROUNDED        
002760      *    LANDED COST, NOT THE ROUNDED ONE ABOVE.                        
002770           COMPUTE C-SUGGESTED-SELL ROUNDED =                      AUD9607
002780               C-LANDED-COST-UNR *                                        
002790                   (1 + (I-SIM-TARGET-MARGIN-PCT / 100)).                 
002800                                                                          
002810                                                                          
002820       2300-OUTPUT.                                                       
002830           MOVE C-SCTR TO O-SCENARIO-NO.                                  
002840           MOVE I-SIM-EXW TO O-EXW.                                       
002850           MOVE I-SIM-FREIGHT-TOTAL TO O-FREIGHT.                         
002860           MOVE I-SIM-OTHER-COSTS TO O-OTHER-COSTS.                       
002870           MOVE I-SIM-DUTY-PERCENT TO O-DUTY-PERCENT.                     
002880           MOVE C-LANDED-COST TO O-LANDED-COST.                           
002890           MOVE C-SUGGESTED-SELL TO O-SUGGESTED-SELL.                     
002900                                                                          
002910           ADD C-LANDED-COST TO GT-LANDED-COST                            
002920               GIVING GT-LANDED-COST.                                     
002930           ADD C-SUGGESTED-SELL TO GT-SUGGESTED-SELL                      
002940               GIVING GT-SUGGESTED-SELL.                                  
002950                                                                          
002960           WRITE PRTLINE                                                  
002970               FROM DETAIL-LINE                                           
002980                   AFTER ADVANCING 2 LINES                                
002990                       AT EOP                                             
003000                           PERFORM 9100-HEADING.                          
003010                                                                          
003020                                                                          
003030       3000-CLOSING.                                                      
003040           PERFORM 3100-GRAND-TOTAL.                                      
003050           CLOSE TIR-SIM-PARM.                                            
003060           CLOSE PRTOUT.                                                  
003070                                                                          
003080                                                                          
003090       3100-GRAND-TOTAL.                                                  
003100      *    RC-2091 - GUARD AGAINST DIVIDE BY ZERO SCENARIO COUNT.         
003110           IF C-SCTR > ZERO                                        RC-2091
003120               DIVIDE GT-LANDED-COST BY C-SCTR                            
003130                   GIVING AVG-LANDED-COST                                 
003140               DIVIDE GT-SUGGESTED-SELL BY C-SCTR                         
003150                   GIVING AVG-SUGGESTED-SELL                              
003160           END-IF.                                                        
003170                                                                          
003180           MOVE GT-LANDED-COST TO O-GT-LANDED-COST.                       
003190           MOVE GT-SUGGESTED-SELL TO O-GT-SUGGESTED.                      
003200           MOVE AVG-LANDED-COST TO O-AVG-LANDED-COST.                     
003210           MOVE AVG-SUGGESTED-SELL TO O-AVG-SUGGESTED.                    
003220                                                                          
003230           WRITE PRTLINE                                                  
003240               FROM GRANDTOTAL-LINE                                       
003250                   AFTER ADVANCING 3 LINES.                               
003260           WRITE PRTLINE                                                  
003270               FROM AVG-LANDED-LINE                                       
003280                   AFTER ADVANCING 2 LINES.                               
003290           WRITE PRTLINE                                                  
003300               FROM AVG-SUGGESTED-LINE                                    
003310                   AFTER ADVANCING 2 LINES.                               
003320                                                                          
003330                                                                          
003340       9000-READ.                                                         
003350           READ TIR-SIM-PARM                                              
003360               AT END                                                     
003370                   MOVE "NO" TO MORE-RECS.                                
003380                                                                          
003390                                                                          
003400       9100-HEADING.                                                      
003410           ADD 1 TO C-PCTR.                                               
003420           MOVE C-PCTR TO O-PCTR.                                         
003430           WRITE PRTLINE                                                  
003440               FROM COMPANY-TITLE                                         
003450                   AFTER ADVANCING PAGE.                                  
003460           WRITE PRTLINE                                                  
003470               FROM COLUMN-HEADING-1                                      
003480                   AFTER ADVANCING 2 LINES.                               
003490           WRITE PRTLINE                                                  
003500               FROM COLUMN-HEADING-2                                      
003510                   AFTER ADVANCING 1 LINE.                                
