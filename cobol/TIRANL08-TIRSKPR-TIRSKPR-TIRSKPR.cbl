000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.    TIRSKPR.                                            
000120       AUTHOR.        T L KOVACH.                                         
000130       INSTALLATION.  LASSA TIRE IMPORT - DATA PROCESSING.                
000140       DATE-WRITTEN.  06/14/94.                                           
000150       DATE-COMPILED.                                                     
000160       SECURITY.      COMPANY CONFIDENTIAL - PRODUCT MASTER FILE.         
000170                                                                          
000180      **********************************************************          
000190      * TIRSKPR - CATALOG SEEDING SKIP REPORT                             
000200      *                                                                   
000210      * PRINTS ONE LINE FOR EVERY CATALOG LINE THAT TIRANL08              
000220      * TURNED AWAY BECAUSE A LASSA PRODUCT OF THE SAME SIZE              
000230      * AND CONSTRUCTION WAS ALREADY ON THE MASTER.  TIRANL08             
000240      * LOGS THE SKIP DETAIL TO SKIPFILE AS IT RUNS; THIS                 
000250      * PROGRAM JUST TURNS THAT FILE INTO A READABLE REPORT               
000260      * FOR THE PRICING DESK.                                             
000270      **********************************************************          
000280      *                                                                   
000290      *    CHANGE LOG                                                     
000300      *    ----------                                                     
000310      *    06/14/94  TLK  ORIGINAL CODED - COMPANION TO TIRANL08,         
000320      *                   SAME SHAPE AS THE OLD FARM ERROR PRINT          
000330      *                   BUT WITH REAL DETAIL LINES.  RC-1699.           
000340      *    12/09/98  JV   Y2K REMEDIATION PASS - NO 2-DIGIT               
000350      *                   YEAR FIELDS IN THIS PROGRAM.  RC-2006.          
000360      *    05/02/03  LMS  FIRST ISSUE - READS THE NEW SKIPFILE            
000370      *                   TIRANL08 NOW WRITES.  RC-2238.                  
000380      **********************************************************          
000390                                                                          
000400       ENVIRONMENT DIVISION.                                              
000410       CONFIGURATION SECTION.                                             
000420       SOURCE-COMPUTER. IBM-370.                                          
000430       OBJECT-COMPUTER. IBM-370.                                          
000440       SPECIAL-NAMES.                                                     
000450           C01 IS TOP-OF-FORM.                                            
000460                                                                          
000470       INPUT-OUTPUT SECTION.                                              
000480       FILE-CONTROL.                                                      
000490                                                                          
000500       SELECT SKIP-FILE                                                   
000510                ASSIGN TO SKIPFILE                                        
000520                ORGANIZATION IS LINE SEQUENTIAL.                          
000530                                                                          
000540       SELECT SKIP-RPT                                                    
000550                ASSIGN TO SKIPRPT                                         
000560                ORGANIZATION IS RECORD SEQUENTIAL.                        
000570                                                                          
000580       DATA DIVISION.                                                     
000590       FILE SECTION.                                                      
000600                                                                          
000610       FD  SKIP-FILE                                                      
000620           LABEL RECORD IS STANDARD                                       
000630           RECORD CONTAINS 60 CHARACTERS                                  
000640           DATA RECORD IS SK-REC.                                         
000650                                                                          
000660       01  SK-REC.                                                        
000670           05  SK-BRAND           PIC X(20).                              
000680           05  SK-SIZE-STRING     PIC X(15).                              
000690           05  SK-RADIAL-OR-BIAS  PIC X(6).                               
000700           05  FILLER             PIC X(19).                              
000710                                                                          
000720       FD  SKIP-RPT                                                       
000730           LABEL RECORD IS OMITTED                                        
000740           RECORD CONTAINS 132 CHARACTERS                                 
000750           LINAGE IS 60 WITH FOOTING AT 55                                
000760           DATA RECORD IS PRTLINE.                                        
000770                                                                          
000780       01  PRTLINE                PIC X(132).                             
000790                                                                          
000800       WORKING-STORAGE SECTION.                                           
000810                                                                          
000820       77  C-SKIP-CTR        PIC S9(5)  COMP   VALUE ZERO.                
000830       77  C-PCTR            PIC S99    COMP   VALUE ZERO.                
000840       77  MORE-RECS         PIC XXX             VALUE "YES".             
000850                                                                          
000860       01  WS-CURRENT-DATE           PIC 9(6)     VALUE ZERO.             
000870                                                                          
000880       01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.                   
000890           05  WS-CD-YY               PIC 99.                             
000900           05  WS-CD-MM               PIC 99.                             
000910           05  WS-CD-DD               PIC 99.                             
000920                                                                          
000930       01  SK-REC-SAVE.                                                   
000940           05  SV-BRAND           PIC X(20).                              
000950           05  SV-SIZE-STRING     PIC X(15).                              
000960           05  SV-RADIAL-OR-BIAS  PIC X(6).                               
000970           05  FILLER             PIC X(19).                              
000980                                                                          
000990       01  SK-REC-SAVE-X REDEFINES SK-REC-SAVE.                           
001000           05  SV-ALL             PIC X(60).                              
001010                                                                          
001020       01  COMPANY-TITLE.                                                 
001030           05  FILLER          PIC X(6)  VALUE "DATE:".                   
001040           05  O-MONTH         PIC 99.                                    
001050           05  FILLER          PIC X     VALUE "/".                       
001060           05  O-DAY           PIC 99.                                    
001070           05  FILLER          PIC X     VALUE "/".                       
001080           05  O-YEAR          PIC 99.                                    
001090           05  FILLER          PIC X(29) VALUE SPACES.                    
001100           05  FILLER          PIC X(30) VALUE                            
001110               "LASSA CATALOG SKIP REPORT".                               
001120           05  FILLER          PIC X(43) VALUE SPACES.                    
001130           05  FILLER          PIC X(6)  VALUE "PAGE:".                   
001140           05  O-PCTR          PIC Z9.                                    
001150                                                                          
001160       01  DIVISION-TITLE.                                                
001170           05  FILLER          PIC X(8)  VALUE "TIRSKPR".                 
001180           05  FILLER          PIC X(50) VALUE SPACES.                    
001190           05  FILLER          PIC X(18) VALUE                            
001200               "PRICING DESK DIV.".                                       
001210           05  FILLER          PIC X(56) VALUE SPACES.                    
001220                                                                          
001230       01  REPORT-TITLE.                                                  
001240           05  FILLER          PIC X(55) VALUE SPACES.                    
001250           05  FILLER          PIC X(22) VALUE                            
001260               "PRODUCTS NOT CREATED".                                    
001270           05  FILLER          PIC X(55) VALUE SPACES.                    
001280                                                                          
001290       01  DETAIL-TITLE.                                                  
001300           05  FILLER          PIC X(3)  VALUE SPACES.                    
001310           05  FILLER          PIC X(5)  VALUE "BRAND".                   
001320           05  FILLER          PIC X(16) VALUE SPACES.                    
001330           05  FILLER          PIC X(4)  VALUE "SIZE".                    
001340           05  FILLER          PIC X(13) VALUE SPACES.                    
001350           05  FILLER          PIC X(11) VALUE "CONSTRUCT".               
001360           05  FILLER          PIC X(9)  VALUE SPACES.                    
001370           05  FILLER          PIC X(6)  VALUE "REASON".                  
001380           05  FILLER          PIC X(62) VALUE SPACES.                    
001390                                                                          
001400       01  DETAIL-LINE.                                                   
001410           05  FILLER          PIC X(3)       VALUE SPACES.               
001420           05  O-BRAND         PIC X(20).                                 
001430           05  FILLER          PIC X(1)       VALUE SPACES.               
001440           05  O-SIZE-STRING   PIC X(15).                                 
001450           05  FILLER          PIC X(2)       VALUE SPACES.               
001460           05  O-CONSTRUCT     PIC X(6).                                  
001470           05  FILLER          PIC X(5)       VALUE SPACES.               
001480           05  O-REASON        PIC X(33)      VALUE                       
001490               "ALREADY ON MASTER - SAME SIZE".                           
001500           05  FILLER          PIC X(47)      VALUE SPACES.               
001510                                                                          
001520       01  DETAIL-LINE-X REDEFINES DETAIL-LINE.                           
001530           05  DL-ALL             PIC X(132).                             
001540                                                                          
001550       01  GRANDTOTAL-LINE.                                               
001560           05  FILLER          PIC X(18) VALUE                            
001570               "LINES NOT CREATED:".                                      
001580           05  O-SKIP-CTR      PIC ZZ,ZZ9.                                
001590           05  FILLER          PIC X(108)  VALUE SPACES.                  
001600                                                                          
001610       PROCEDURE DIVISION.                                                
001620                                                                          
001630       0000-TIRSKPR.                                                      
001640           PERFORM 1000-INIT.                                             
001650           PERFORM 2000-MAINLINE                                          
001660               UNTIL MORE-RECS = "NO".                                    
001670           PERFORM 3000-CLOSING.                                          
001680           STOP RUN.                                                      
001690                                                                          
001700                                                                          
001710       1000-INIT.                                                         
001720           ACCEPT WS-CURRENT-DATE FROM DATE.                              
001730           MOVE WS-CD-MM TO O-MONTH.                                      
001740           MOVE WS-CD-DD TO O-DAY.                                        
001750           MOVE WS-CD-YY TO O-YEAR.                                       
001760                                                                          
001770           OPEN INPUT SKIP-FILE.                                          
001780           OPEN OUTPUT SKIP-RPT.                                          
001790                                                                          
001800           PERFORM 9900-HEADING.                                          
001810           PERFORM 9000-READ.                                             
001820                                                                          
001830                                                                          
001840       2000-MAINLINE.                                                     
001850           IF SV-ALL NOT = SPACES                                         
001860               PERFORM 2100-WRITE-DETAIL                                  
001870           END-IF.                                                        
001880                                                                          
001890           PERFORM 9000-READ.                                             
001900                                                                          
001910                                                                          
001920       2100-WRITE-DETAIL.                                                 
001930           MOVE SV-BRAND           TO O-BRAND.                            
001940           MOVE SV-SIZE-STRING     TO O-SIZE-STRING.                      
001950           MOVE SV-RADIAL-OR-BIAS  TO O-CONSTRUCT.                        
001960                                                                          
001970           WRITE PRTLINE                                                  
001980               FROM DETAIL-LINE                                           
001990                   AFTER ADVANCING 1 LINE                                 
002000                       AT EOP                                             
002010                           PERFORM 9900-HEADING.                          
002020                                                                          
002030           ADD 1 TO C-SKIP-CTR.                                           
002040                                                                          
002050                                                                          
002060       3000-CLOSING.                                                      
002070           PERFORM 3100-GRAND-TOTAL.                                      
002080                                                                          
002090           CLOSE SKIP-FILE.                                               
002100           CLOSE SKIP-RPT.                                                
002110                                                                          
002120                                                                          
002130       3100-GRAND-TOTAL.                                                  
002140           MOVE C-SKIP-CTR TO O-SKIP-CTR.                                 
002150                                                                          
002160           WRITE PRTLINE                                                  
002170               FROM GRANDTOTAL-LINE                                       
002180                   AFTER ADVANCING 3 LINES.                               
002190                                                                          
002200                                                                          
002210       9000-READ.                                                         
002220           READ SKIP-FILE INTO SK-REC-SAVE                                
002230               AT END                                                     
002240                   MOVE "NO" TO MORE-RECS                                 
002250                   MOVE SPACES TO SK-REC-SAVE.                            
002260                                                                          
002270                                                                          
002280       9900-HEADING.                                                      
002290           ADD 1 TO C-PCTR.                                               
002300           MOVE C-PCTR TO O-PCTR.                                         
002310                                                                          
002320           WRITE PRTLINE                                                  
002330               FROM COMPANY-TITLE                                         
002340                   AFTER ADVANCING PAGE.                                  
002350           WRITE PRTLINE                                                  
002360               FROM DIVISION-TITLE                                        
002370                   AFTER ADVANCING 1 LINE.                                
002380           WRITE PRTLINE                                                  
002390               FROM REPORT-TITLE                                          
002400                   AFTER ADVANCING 1 LINE.                                
002410           WRITE PRTLINE                                                  
002420               FROM DETAIL-TITLE                                          
002430                   AFTER ADVANCING 2 LINES.                               
