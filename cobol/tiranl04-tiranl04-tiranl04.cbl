000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.    TIRANL04.                                           
000120       AUTHOR.        D E STOKES.                                         
000130       INSTALLATION.  LASSA TIRE IMPORT - DATA PROCESSING.                
000140       DATE-WRITTEN.  02/02/89.                                           
000150       DATE-COMPILED.                                                     
000160       SECURITY.      COMPANY CONFIDENTIAL - PRICING DESK USE.            
000170                                                                          
000180      **********************************************************          
000190      * TIRANL04 - FREE TEXT PRICE EXTRACTOR                              
000200      *                                                                   
000210      * SCANS A FILE OF FREE-FORM TEXT LINES (COMPETITOR FLYERS,          
000220      * TELEX NOTES, EMAIL PASTED TO A FLAT FILE BY THE MAILROOM)         
000230      * AND PULLS OUT THE FIRST DOLLAR, EURO OR POUND AMOUNT ON           
000240      * EACH LINE, SO THE PRICING DESK DOES NOT HAVE TO KEY THEM          
000250      * IN BY HAND.                                                       
000260      **********************************************************          
000270      *                                                                   
000280      *    CHANGE LOG                                                     
000290      *    ----------                                                     
000300      *    02/02/89  DES  ORIGINAL CODED. DOLLAR AMOUNTS ONLY.            
000310      *                   PRICING DESK REQUEST RC-1203.                   
000320      *    06/19/90  DES  COMMA GROUP SEPARATORS NOW STRIPPED             
000330      *                   BEFORE THE AMOUNT IS BUILT. RC-1361.            
000340      *    03/04/93  RWH  RENAMED TO TIRANL04 IN THE ANALYSIS             
000350      *                   SERIES RENUMBERING.  RC-1699.                   
000360      *    10/02/95  RWH  FOUND-COUNT ADDED TO THE TRAILER LINE.          
000370      *                   RC-1790.                                        
000380      *    05/18/99  JV   EURO AND POUND SYMBOLS RECOGNIZED NOW           
000390      *                   THAT SOURCING HAS GONE PAN-EUROPEAN.            
000400      *                   RC-2015.                                        
000410      *    12/02/99  JV   Y2K REMEDIATION - WS-CD-YY WINDOWED THE         
000420      *                   SAME AS THE OTHER ANALYSIS PROGRAMS.            
000430      *                   RC-2004.                                        
000440      *    07/09/01  PDN  A LINE WITH A SYMBOL BUT NO LEADING             
000450      *                   DIGIT NOW REPORTS NOT FOUND. RC-2177.           
000455      *    03/22/04  LMS  "#" AND "@" WERE STANDING IN FOR                
000456      *                   POUND AND EURO - NEITHER SYMBOL WAS             
000457      *                   EVER ACTUALLY ON THE WIRE.  WS-CHAR             
000458      *                   NOW TESTED AGAINST THE REAL £ AND               
000459      *                   € BYTES.  RC-2304.                              
000460      **********************************************************          
000470                                                                          
000480       ENVIRONMENT DIVISION.                                              
000490       CONFIGURATION SECTION.                                             
000500       SOURCE-COMPUTER. IBM-370.                                          
000510       OBJECT-COMPUTER. IBM-370.                                          
000520       SPECIAL-NAMES.                                                     
000530           C01 IS TOP-OF-FORM                                             
000540           CLASS DIGIT-CHARS IS "0" THRU "9".                             
000550                                                                          
000560       INPUT-OUTPUT SECTION.                                              
000570       FILE-CONTROL.                                                      
000580                                                                          
000590       SELECT TIR-TEXT-FILE                                               
000600                ASSIGN TO TEXTIN                                          
000610                ORGANIZATION IS LINE SEQUENTIAL.                          
000620                                                                          
000630          SELECT PRTOUT                                                   
000640                ASSIGN TO TEXTRPT                                         
000650                ORGANIZATION IS RECORD SEQUENTIAL.                        
000660                                                                          
000670       DATA DIVISION.                                                     
000680       FILE SECTION.                                                      
000690                                                                          
000700       FD  TIR-TEXT-FILE                                                  
000710           LABEL RECORD IS STANDARD                                       
000720           RECORD CONTAINS 81 CHARACTERS                                  
000730           DATA RECORD IS I-REC.                                          
000740                                                                          
000750       01  I-REC.                                                         
000760           05  I-FREE-TEXT     PIC X(80).                                 
000770           05  FILLER          PIC X(01).                                 
000780                                                                          
000790      *    QUICK-SKIP VIEW OF THE INCOMING LINE - THE FLYER DUMPS         
000800      *    THE MAILROOM FEEDS US PAD SEPARATOR LINES WITH BLANKS          
000810      *    IN COLUMN 1, SO WE CAN BYPASS THE FULL SCAN ON THOSE.          
000820       01  I-REC-X REDEFINES I-REC.                                       
000830           05  I-FIRST-BYTE    PIC X.                                     
000840           05  FILLER          PIC X(80).                                 
000850                                                                          
000860       FD  PRTOUT                                                         
000870           LABEL RECORD IS OMITTED                                        
000880           RECORD CONTAINS 132 CHARACTERS                                 
000890           LINAGE IS 60 WITH FOOTING AT 55                                
000900           DATA RECORD IS PRTLINE.                                        
000910                                                                          
000920       01  PRTLINE              PIC X(132).                               
000930                                                                          
000940       WORKING-STORAGE SECTION.                                           
000950                                                                          
000960       77  C-SCTR          PIC S9(5)  COMP      VALUE ZERO.               
000970       77  C-FOUND-CTR     PIC S9(5)  COMP      VALUE ZERO.               
000980       77  C-PCTR          PIC S99    COMP      VALUE ZERO.               
000990       77  WS-SUB          PIC S9(3)  COMP      VALUE ZERO.               
001000       77  WS-SYM-POS      PIC S9(3)  COMP      VALUE ZERO.               
001010       77  MORE-RECS       PIC XXX               VALUE "YES".             
001020                                                                          
001030       01  WS-CHAR-AREA.                                                  
001040           05  WS-CHAR          PIC X.                                    
001050           05  WS-DIGIT         PIC 9.                                    
001060           05  WS-SEEN-DOT      PIC X      VALUE "N".                     
001070           05  WS-FOUND         PIC X      VALUE "N".                     
001080           05  FILLER           PIC X(10).                                
001090                                                                          
001100       01  WS-AMOUNT-AREA.                                                
001110           05  WS-WHOLE-NUM     PIC S9(7)  COMP  VALUE ZERO.              
001120           05  WS-FRAC-NUM      PIC S9(2)  COMP  VALUE ZERO.              
001130           05  WS-FRAC-DIGITS   PIC S9     COMP  VALUE ZERO.              
001140           05  WS-PRICE         PIC S9(7)V99      VALUE ZERO.             
001150           05  WS-CURRENCY      PIC X(3)          VALUE SPACES.           
001160                                                                          
001170       01  WS-AMOUNT-AREA-EDIT REDEFINES WS-AMOUNT-AREA.                  
001180           05  E-WHOLE-NUM      PIC S9(7).                                
001190           05  E-FRAC-NUM       PIC S9(2).                                
001200           05  E-FRAC-DIGITS    PIC S9.                                   
001210           05  E-PRICE          PIC S9(7)V99.                             
001220           05  E-CURRENCY       PIC X(3).                                 
001230                                                                          
001240       01  WS-CURRENT-DATE          PIC 9(6)     VALUE ZERO.              
001250                                                                          
001260       01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.                   
001270           05  WS-CD-YY             PIC 99.                               
001280           05  WS-CD-MM             PIC 99.                               
001290           05  WS-CD-DD             PIC 99.                               
001300                                                                          
001310       01  COMPANY-TITLE.                                                 
001320           05  FILLER          PIC X(6)  VALUE "DATE:".                   
001330           05  O-MONTH         PIC 99.                                    
001340           05  FILLER          PIC X     VALUE "/".                       
001350           05  O-DAY           PIC 99.                                    
001360           05  FILLER          PIC X     VALUE "/".                       
001370           05  O-YEAR          PIC 99.                                    
001380           05  FILLER          PIC X(32) VALUE SPACES.                    
001390           05  FILLER          PIC X(28) VALUE                            
001400               "LASSA PRICE TEXT SCAN".                                   
001410           05  FILLER          PIC X(42) VALUE SPACES.                    
001420           05  FILLER          PIC X(6)  VALUE "PAGE:".                   
001430           05  O-PCTR          PIC Z9.                                    
001440                                                                          
001450       01  COLUMN-HEADING-1.                                              
001460           05  FILLER          PIC X(4)  VALUE SPACES.                    
001470           05  FILLER          PIC X(4)  VALUE "LINE".                    
001480           05  FILLER          PIC X(45) VALUE SPACES.                    
001490           05  FILLER          PIC X(5)  VALUE "FOUND".                   
001500           05  FILLER          PIC X(5)  VALUE SPACES.                    
001510           05  FILLER          PIC X(3)  VALUE "CUR".                     
001520           05  FILLER          PIC X(10) VALUE SPACES.                    
001530           05  FILLER          PIC X(5)  VALUE "PRICE".                   
001540           05  FILLER          PIC X(40) VALUE SPACES.                    
001550                                                                          
001560       01  DETAIL-LINE.                                                   
001570           05  FILLER          PIC X(3)    VALUE SPACES.                  
001580           05  O-LINE-NO        PIC ZZ9.                                  
001590           05  FILLER          PIC X(3)    VALUE SPACES.                  
001600           05  O-SCAN-TEXT      PIC X(40).                                
001610           05  FILLER          PIC X(2)    VALUE SPACES.                  
001620           05  O-FOUND          PIC X(5).                                 
001630           05  FILLER          PIC X(3)    VALUE SPACES.                  
001640           05  O-CURRENCY       PIC X(3).                                 
001650           05  FILLER          PIC X(4)    VALUE SPACES.                  
001660           05  O-PRICE          PIC $$$,$$9.99.                           
001670           05  FILLER          PIC X(6)    VALUE SPACES.                  
001680                                                                          
001690       01  TOTAL-LINE.                                                    
001700           05  FILLER          PIC X(20)   VALUE SPACES.                  
001710           05  FILLER          PIC X(13)   VALUE                          
001720               "LINES SCANNED:".                                          
001730           05  O-SCTR           PIC ZZ9.                                  
001740           05  FILLER           PIC X(5)   VALUE SPACES.                  
001750           05  FILLER           PIC X(12)  VALUE                          
001760               "PRICES FOUND:".                                           
001770           05  O-FOUND-CTR      PIC ZZ9.                                  
001780           05  FILLER           PIC X(70)  VALUE SPACES.                  
001790                                                                          
001800                                                                          
001810       PROCEDURE DIVISION.                                                
001820                                                                          
001830       0000-TIRANL04.                                                     
001840           PERFORM 1000-INIT.                                             
001850           PERFORM 2000-MAINLINE                                          
001860               UNTIL MORE-RECS = "NO".                                    
001870           PERFORM 3000-CLOSING.                                          
001880           STOP RUN.                                                      
001890                                                                          
001900                                                                          
001910       1000-INIT.                                                         
001920           ACCEPT WS-CURRENT-DATE FROM DATE.                              
001930           MOVE WS-CD-MM TO O-MONTH.                                      
001940           MOVE WS-CD-DD TO O-DAY.                                        
001950      *    Y2K REMEDIATION - RC-2004.                                     
001960           MOVE WS-CD-YY TO O-YEAR.                                       
001970                                                                          
001980           OPEN INPUT TIR-TEXT-FILE.                                      
001990           OPEN OUTPUT PRTOUT.                                            
002000           PERFORM 9100-HEADING.                                          
002010           PERFORM 9000-READ.                                             
002020                                                                          
002030                                                                          
002040       2000-MAINLINE.                                                     
002050           ADD 1 TO C-SCTR.                                               
002060           IF I-FIRST-BYTE NOT = SPACE                                    
002070               PERFORM 2100-SCAN-LINE                                     
002080           ELSE                                                           
002090               MOVE "N" TO WS-FOUND                                       
002100           END-IF.                                                        
002110           PERFORM 2900-OUTPUT.                                           
002120           PERFORM 9000-READ.                                             
002130                                                                          
002140                                                                          
002150       2100-SCAN-LINE.                                                    
002160           MOVE "N" TO WS-FOUND.                                          
002170           MOVE "N" TO WS-SEEN-DOT.                                       
002180           MOVE ZERO TO WS-SYM-POS WS-WHOLE-NUM WS-FRAC-NUM               
002190               WS-FRAC-DIGITS.                                            
002200           MOVE SPACES TO WS-CURRENCY.                                    
002210                                                                          
002220           PERFORM 2110-FIND-SYMBOL THRU 2110-EXIT                        
002230               VARYING WS-SUB FROM 1 BY 1                                 
002240                   UNTIL WS-SUB > 80 OR WS-SYM-POS > ZERO.                
002250                                                                          
002260           IF WS-SYM-POS > ZERO                                           
002270               PERFORM 2120-SKIP-SPACES                                   
002280               PERFORM 2200-BUILD-AMOUNT                                  
002290           END-IF.                                                        
002300                                                                          
002310                                                                          
002320       2110-FIND-SYMBOL.                                                  
002330           MOVE I-FREE-TEXT(WS-SUB:1) TO WS-CHAR.                         
002335      *    RC-2304 - WS-CHAR NOW TESTED AGAINST THE ACTUAL                
002336      *    EURO AND POUND BYTES, NOT PRINT-CHAIN STAND-INS.               
002337      *    TIRANL08 ALREADY COMPARES A LITERAL EM DASH THE                
002338      *    SAME WAY, SO THE COMPILER HANDLES THE CHARACTER                
002339      *    SET FINE - THE STAND-INS WERE NEVER NEEDED.                    
002340           IF WS-CHAR = "$"                                               
002350               MOVE WS-SUB TO WS-SYM-POS                                  
002360               MOVE "USD" TO WS-CURRENCY                                  
002370           ELSE                                                           
002380               IF WS-CHAR = "£"                                           
002385                   MOVE WS-SUB TO WS-SYM-POS                              
002390                   MOVE "GBP" TO WS-CURRENCY                              
002400               ELSE                                                       
002410                   IF WS-CHAR = "€"                                       
002420                       MOVE WS-SUB TO WS-SYM-POS                          
002430                       MOVE "EUR" TO WS-CURRENCY                          
002440                   END-IF                                                 
002450               END-IF                                                     
002460           END-IF.                                                        
002520       2110-EXIT.                                                         
002530           EXIT.                                                          
002540                                                                          
002550                                                                          
002560       2120-SKIP-SPACES.                                                  
002570           ADD 1 TO WS-SUB.                                               
002580           PERFORM 2130-SKIP-ONE THRU 2130-EXIT                           
002590               UNTIL WS-SUB > 80                                          
002600               OR I-FREE-TEXT(WS-SUB:1) NOT = SPACE.                      
002610                                                                          
002620       2130-SKIP-ONE.                                                     
002630           ADD 1 TO WS-SUB.                                               
002640       2130-EXIT.                                                         
002650           EXIT.                                                          
002660                                                                          
002670                                                                          
002680       2200-BUILD-AMOUNT.                                                 
002690      *    RC-2177 - THE FIRST CHARACTER AFTER THE SYMBOL AND ANY         
002700      *    SPACES MUST BE A DIGIT OR THERE IS NO PRICE HERE.              
002710           IF WS-SUB > 80                                                 
002720               GO TO 2200-EXIT                                            
002730           END-IF.                                                        
002740           MOVE I-FREE-TEXT(WS-SUB:1) TO WS-CHAR.                         
002750           IF WS-CHAR IS NOT DIGIT-CHARS                                  
002760               GO TO 2200-EXIT                                            
002770           END-IF.                                                        
002780                                                                          
002790           PERFORM 2210-ADD-CHAR THRU 2210-EXIT                           
002800               UNTIL WS-SUB > 80 OR WS-FOUND = "X".                       
002810                                                                          
002820           IF WS-FRAC-DIGITS = 1                                          
002830               COMPUTE WS-FRAC-NUM = WS-FRAC-NUM * 10                     
002840           END-IF.                                                        
002850                                                                          
002860           COMPUTE WS-PRICE = WS-WHOLE-NUM + (WS-FRAC-NUM / 100).         
002870           MOVE "Y" TO WS-FOUND.                                          
002880       2200-EXIT.                                                         
002890           EXIT.                                                          
002900                                                                          
002910                                                                          
002920       2210-ADD-CHAR.                                                     
002930           MOVE I-FREE-TEXT(WS-SUB:1) TO WS-CHAR.                         
002940                                                                          
002950           IF WS-CHAR = ","                                               
002960      *        RC-1361 - COMMA GROUP SEPARATORS ARE IGNORED.              
002970               ADD 1 TO WS-SUB                                            
002980           ELSE                                                           
002990               IF WS-CHAR = "."                                           
003000                   IF WS-SEEN-DOT = "Y"                                   
003010                       MOVE "X" TO WS-FOUND                               
003020                   ELSE                                                   
003030                       MOVE "Y" TO WS-SEEN-DOT                            
003040                       ADD 1 TO WS-SUB                                    
003050                   END-IF                                                 
003060               ELSE                                                       
003070                   IF WS-CHAR IS NOT DIGIT-CHARS                          
003080                       MOVE "X" TO WS-FOUND                               
003090                   ELSE                                                   
003100                       MOVE WS-CHAR TO WS-DIGIT                           
003110                       IF WS-SEEN-DOT = "Y"                               
003120                           IF WS-FRAC-DIGITS < 2                          
003130                               COMPUTE WS-FRAC-NUM =                      
003140                                   WS-FRAC-NUM * 10 + WS-DIGIT            
003150                               ADD 1 TO WS-FRAC-DIGITS                    
003160                           END-IF                                         
003170                       ELSE                                               
003180                           COMPUTE WS-WHOLE-NUM =                         
003190                               WS-WHOLE-NUM * 10 + WS-DIGIT               
003200                       END-IF                                             
003210                       ADD 1 TO WS-SUB                                    
003220                   END-IF                                                 
003230               END-IF                                                     
003240           END-IF.                                                        
003250       2210-EXIT.                                                         
003260           EXIT.                                                          
003270                                                                          
003280                                                                          
003290       2900-OUTPUT.                                                       
003300           MOVE C-SCTR TO O-LINE-NO.                                      
003310           MOVE I-FREE-TEXT(1:40) TO O-SCAN-TEXT.                         
003320                                                                          
003330           IF WS-FOUND = "Y"                                              
003340               ADD 1 TO C-FOUND-CTR                                       
003350               MOVE "FOUND" TO O-FOUND                                    
003360               MOVE WS-CURRENCY TO O-CURRENCY                             
003370               MOVE WS-PRICE TO O-PRICE                                   
003380           ELSE                                                           
003390               MOVE "NONE " TO O-FOUND                                    
003400               MOVE SPACES TO O-CURRENCY                                  
003410               MOVE ZERO TO O-PRICE                                       
003420           END-IF.                                                        
003430                                                                          
003440           WRITE PRTLINE                                                  
003450               FROM DETAIL-LINE                                           
003460                   AFTER ADVANCING 2 LINES                                
003470                       AT EOP                                             
003480                           PERFORM 9100-HEADING.                          
003490                                                                          
003500                                                                          
003510       3000-CLOSING.                                                      
003520           MOVE C-SCTR TO O-SCTR.                                         
003530           MOVE C-FOUND-CTR TO O-FOUND-CTR.                               
003540           WRITE PRTLINE                                                  
003550               FROM TOTAL-LINE                                            
003560                   AFTER ADVANCING 3 LINES.                               
003570           CLOSE TIR-TEXT-FILE.                                           
003580           CLOSE PRTOUT.                                                  
003590                                                                          
003600                                                                          
003610       9000-READ.                                                         
003620           READ TIR-TEXT-FILE                                             
003630               AT END                                                     
003640                   MOVE "NO" TO MORE-RECS.                                
003650                                                                          
003660                                                                          
003670       9100-HEADING.                                                      
003680           ADD 1 TO C-PCTR.                                               
003690           MOVE C-PCTR TO O-PCTR.                                         
003700           WRITE PRTLINE                                                  
003710               FROM COMPANY-TITLE                                         
003720                   AFTER ADVANCING PAGE.                                  
003730           WRITE PRTLINE                                                  
003740               FROM COLUMN-HEADING-1                                      
003750                   AFTER ADVANCING 2 LINES.                               
